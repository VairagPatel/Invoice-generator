000100*
000200******************************************************************
000300*
000400* STTBGBI  -  INVOICE STATUS TRANSITION TABLE
000500* LOADED BY VALUE INTO STT-TABLE-INIT AND RE-MAPPED THROUGH
000600* STT-TABLE-R SO STVLGBI CAN SEARCH IT WITH SEARCH/VARYING
000700* INSTEAD OF A CHAIN OF IFs.  ANY FROM-STATUS NOT PRESENT, OR
000800* ANY TO-STATUS NOT IN ITS ALLOWED LIST, IS DISALLOWED - PAID
000900* AND CANCELLED CARRY NO ALLOWED TO-STATUS BECAUSE THEY ARE
001000* TERMINAL (TS#118).
001100*
001200* MAINT HISTORY
001300*   1994-11-14 RTB  ORIGINAL CUT (TS#118)
001400*
001500******************************************************************
001600*
001700 01  STT-TABLE-INIT.
001800     05  FILLER  PIC X(50) VALUE
001900         'DRAFT     SENT      CANCELLED                     '.
002000     05  FILLER  PIC X(50) VALUE
002100         'SENT      VIEWED    PAID      OVERDUE   CANCELLED '.
002200     05  FILLER  PIC X(50) VALUE
002300         'VIEWED    PAID      OVERDUE   CANCELLED           '.
002400     05  FILLER  PIC X(50) VALUE
002500         'OVERDUE   PAID      CANCELLED                     '.
002600     05  FILLER  PIC X(50) VALUE
002700         'PAID                                              '.
002800     05  FILLER  PIC X(50) VALUE
002900         'CANCELLED                                         '.
003000*
003100 01  STT-TABLE-R REDEFINES STT-TABLE-INIT.
003200     05  STT-ENTRY OCCURS 6 TIMES INDEXED BY STT-IDX.
003300         10  STT-FROM-STATUS         PIC X(10).
003400         10  STT-ALLOWED-TO OCCURS 4 TIMES INDEXED BY STT-TO-IDX.
003500             15  STT-TO-STATUS       PIC X(10).
003600*
