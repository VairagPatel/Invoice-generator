000100*
000200******************************************************************
000300*
000400* STRQGBI  -  STATUS TRANSITION REQUEST RECORD
000500* INPUT TO STUPGBI - ONE REQUEST PER INVOICE TO BE MOVED THROUGH
000600* ITS LIFE-CYCLE.  STVLGBI IS CONSULTED BEFORE THE REQUEST IS
000700* APPLIED - AN INVOICE WHOSE STORED STATUS DOES NOT ALLOW THE
000800* REQUESTED TO-STATUS IS LEFT UNCHANGED (TS#118).
000900*
001000* MAINT HISTORY
001100*   1994-11-14 RTB  ORIGINAL CUT (TS#118)
001200*
001300******************************************************************
001400*
001500 01  STRQ-RECORD.
001600*
001700     05  STRQ-INV-ID                 PIC X(24).
001800     05  STRQ-FROM-STATUS            PIC X(10).
001900     05  STRQ-TO-STATUS              PIC X(10).
002000     05  STRQ-KEY-GRP REDEFINES STRQ-FROM-STATUS.
002100         10  STRQ-KEY-CHAR           PIC X OCCURS 10 TIMES.
002200     05  FILLER                      PIC X(10).
002300*
