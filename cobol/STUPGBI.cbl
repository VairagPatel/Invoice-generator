000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    STUPGBI.
000400 AUTHOR.        R T BANNERMAN.
000500 INSTALLATION.  KC03 DATA PROCESSING - BILLING SYSTEMS.
000600 DATE-WRITTEN.  1994-11-14.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*
001200* STUPGBI - INVOICE STATUS UPDATE BATCH DRIVER
001300* MATCHES THE STATUS-TRANSITION-REQUEST FILE AGAINST INVOICE-IN
001400* ON INV-ID - BOTH FILES MUST BE IN ASCENDING INV-ID SEQUENCE,
001500* THE SAME WAY ANY OTHER KC03 MASTER-UPDATE JOB MATCHES A
001600* TRANSACTION FILE AGAINST A MASTER.  A REQUEST WHOSE STATED
001700* FROM-STATUS DOES NOT MATCH WHAT IS ACTUALLY STORED ON THE
001800* INVOICE IS REJECTED AS STALE.  STVLGBI IS THE FINAL SAY ON
001900* WHETHER THE MOVE IS ALLOWED.  ON A GOOD TRANSITION THE
002000* APPROPRIATE INV-SENT-DATE/INV-PAID-DATE/INV-CANCELLED-DATE
002100* IS STAMPED WITH THE OPERATOR-SUPPLIED RUN DATE.
002200* MODELLED ON THE OLD CTLLOFEC LOAD PATTERN.
002300*
002400* MAINT HISTORY
002500*   1994-11-14 RTB  ORIGINAL CUT (TS#118)
002600*   1994-11-29 RTB  REJECT A REQUEST WHOSE FROM-STATUS DOES NOT
002700*                   MATCH THE INVOICE'S STORED STATUS - A STALE
002800*                   REQUEST WAS OVERWRITING A STATUS THE
002900*                   INVOICE HAD ALREADY MOVED PAST (TS#127)
003000*   1996-08-02 CWK  UNMATCHED INVOICES MUST STILL BE COPIED
003100*                   THROUGH TO INVOICE-OUT UNCHANGED - A SHORT
003200*                   REQUEST FILE WAS TRUNCATING THE MASTER
003300*                   (TS#188)
003400*   1998-12-04 RTB  Y2K REVIEW - WS-RUN-DATE-X IS OPERATOR
003500*                   SUPPLIED CCYYMMDD - NO CHANGE REQUIRED
003600*   1999-08-02 CWK  AN INVOICE WITH NO STORED STATUS IS NOW
003700*                   TREATED AS DRAFT BEFORE THE STALE-FROM
003800*                   CHECK RUNS - A BLANK INV-STATUS WAS BEING
003900*                   REJECTED AS STALE AGAINST ANY REQUEST,
004000*                   EVEN A LEGITIMATE DRAFT-TO-SENT ONE
004100*                   (TS#261)
004200*   2000-01-19 RTB  Y2K+ FOLLOWUP - CONFIRMED WS-RUN-DATE-X STAYS
004300*                   OPERATOR-SUPPLIED 4-DIGIT CCYYMMDD GOING
004400*                   FORWARD, PER THE DP STANDARDS OFFICE'S
004500*                   CENTURY-COMPLIANCE RE-CHECK - NO CHANGE
004600*                   REQUIRED (TS#270)
004700*
004800******************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS GBI-ALPHA-NUMERIC IS 'A' THRU 'Z' '0' THRU '9'
005400     UPSI-0 ON  STATUS IS GBI-RERUN-REQUESTED
005500            OFF STATUS IS GBI-NORMAL-RUN.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000     SELECT STUPDATA-INPUT ASSIGN TO STUPDATA
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-REQFILE-SW.
006300*
006400     SELECT INVOICE-INPUT ASSIGN TO INVDATA
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-INFILE-SW.
006700*
006800     SELECT INVOICE-FILE ASSIGN TO OUTFILE
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-OUTFILE-SW.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  STUPDATA-INPUT
007600     DATA RECORD IS STRQ-IN-REC.
007700 01  STRQ-IN-REC                 PIC X(60).
007800*
007900 FD  INVOICE-INPUT
008000     DATA RECORD IS INV-IN-REC.
008100 01  INV-IN-REC                  PIC X(8000).
008200*
008300 FD  INVOICE-FILE
008400     DATA RECORD IS INV-OUT-REC.
008500 01  INV-OUT-REC                 PIC X(8000).
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900 01  WS-REQFILE-SW                PIC X(02) VALUE SPACES.
009000     88  WS-REQFILE-SUCCESS           VALUE '00'.
009100     88  WS-REQFILE-EOF               VALUE '10'.
009200 01  WS-INFILE-SW                 PIC X(02) VALUE SPACES.
009300     88  WS-INFILE-SUCCESS            VALUE '00'.
009400     88  WS-INFILE-EOF                VALUE '10'.
009500 01  WS-OUTFILE-SW                PIC X(02) VALUE SPACES.
009600     88  WS-OUTFILE-SUCCESS           VALUE '00'.
009700     88  WS-OUTFILE-IOERROR           VALUE '37'.
009800*
009900 01  WS-EOF-SW-REQ                PIC X(01) VALUE 'N'.
010000     88  WS-EOF-REQ-NO                VALUE 'N'.
010100     88  WS-EOF-REQ-YES               VALUE 'Y'.
010200 01  WS-EOF-SW-IN                 PIC X(01) VALUE 'N'.
010300     88  WS-EOF-IN-NO                 VALUE 'N'.
010400     88  WS-EOF-IN-YES                VALUE 'Y'.
010500*
010600 01  WS-NBR                       PIC 9     VALUE 0.
010700*
010800 01  WS-RUN-DATE-X                PIC X(08) VALUE '19941114'.
010900 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-X.
011000     05  WS-RUN-CCYY               PIC 9(04).
011100     05  WS-RUN-MM                 PIC 9(02).
011200     05  WS-RUN-DD                 PIC 9(02).
011300 01  WS-RUN-DATE-ISO.
011400     05  WS-RUN-DATE-ISO-CCYY      PIC 9(04).
011500     05  FILLER                    PIC X VALUE '-'.
011600     05  WS-RUN-DATE-ISO-MM        PIC 9(02).
011700     05  FILLER                    PIC X VALUE '-'.
011800     05  WS-RUN-DATE-ISO-DD        PIC 9(02).
011900*
012000 01  WS-SUMMARY-COUNTS-GRP.
012100     05  WS-COUNT-APPLIED          PIC S9(7) COMP VALUE ZERO.
012200     05  WS-COUNT-REJECTED-STALE   PIC S9(7) COMP VALUE ZERO.
012300     05  WS-COUNT-REJECTED-STVL    PIC S9(7) COMP VALUE ZERO.
012400     05  WS-COUNT-NO-SUCH-INVOICE  PIC S9(7) COMP VALUE ZERO.
012500 01  WS-SUMMARY-COUNTS-TBL REDEFINES WS-SUMMARY-COUNTS-GRP.
012600     05  WS-SUMMARY-COUNT          PIC S9(7) COMP OCCURS 4 TIMES.
012700*
012800 01  WS-SUMMARY-LABELS.
012900     05  FILLER  PIC X(24) VALUE 'TRANSITIONS APPLIED    '.
013000     05  FILLER  PIC X(24) VALUE 'REJECTED - STALE FROM  '.
013100     05  FILLER  PIC X(24) VALUE 'REJECTED - NOT ALLOWED '.
013200     05  FILLER  PIC X(24) VALUE 'REQUEST - NO SUCH INV  '.
013300 01  WS-SUMMARY-LABELS-TBL REDEFINES WS-SUMMARY-LABELS.
013400     05  WS-SUMMARY-LABEL          PIC X(24) OCCURS 4 TIMES.
013500*
013600 01  WS-SUBSCRIPT-WORK.
013700     05  WS-LBL-SUB                PIC S9(4) COMP VALUE ZERO.
013800*
013900 COPY INVRGBI.
014000*
014100 COPY STRQGBI.
014200*
014300 01  STVL-PARMS.
014400     05  STVL-FROM-STATUS          PIC X(10).
014500     05  STVL-TO-STATUS            PIC X(10).
014600     05  STVL-RETURN-CODE          PIC S9(4) COMP.
014700     05  FILLER                    PIC X(04).
014800*
014900 PROCEDURE DIVISION.
015000*
015100 000-MAIN-PARA.
015200*
015300     MOVE SPACE TO WS-REQFILE-SW WS-INFILE-SW WS-OUTFILE-SW.
015400*
015500     OPEN INPUT STUPDATA-INPUT.
015600     IF NOT WS-REQFILE-SUCCESS
015700         DISPLAY "STUPGBI - STUPDATA-INPUT OPEN ERROR - "
015800                 WS-REQFILE-SW
015900         PERFORM 800-PROGRAM-FAILED
016000     END-IF.
016100*
016200     OPEN INPUT INVOICE-INPUT.
016300     IF NOT WS-INFILE-SUCCESS
016400         DISPLAY "STUPGBI - INVOICE-INPUT OPEN ERROR - "
016500                 WS-INFILE-SW
016600         PERFORM 800-PROGRAM-FAILED
016700     END-IF.
016800*
016900     OPEN OUTPUT INVOICE-FILE.
017000     IF NOT WS-OUTFILE-SUCCESS
017100         DISPLAY "STUPGBI - INVOICE-FILE OPEN ERROR - "
017200                 WS-OUTFILE-SW
017300         PERFORM 800-PROGRAM-FAILED
017400     END-IF.
017500*
017600     PERFORM 700-READ-REQUEST-PARA.
017700     PERFORM 750-READ-INVOICE-PARA.
017800*
017900     PERFORM 100-MATCH-PARA
018000         UNTIL WS-EOF-REQ-YES AND WS-EOF-IN-YES.
018100*
018200     PERFORM 900-COMPLETED-OK.
018300*
018400 100-MATCH-PARA.
018500*
018600     EVALUATE TRUE
018700         WHEN WS-EOF-IN-YES
018800             PERFORM 300-SKIP-REQUEST-PARA
018900         WHEN WS-EOF-REQ-YES
019000             PERFORM 200-COPY-INVOICE-PARA
019100         WHEN INV-ID = STRQ-INV-ID
019200             PERFORM 400-APPLY-TRANSITION-PARA
019300         WHEN INV-ID < STRQ-INV-ID
019400             PERFORM 200-COPY-INVOICE-PARA
019500         WHEN OTHER
019600             PERFORM 300-SKIP-REQUEST-PARA
019700     END-EVALUATE.
019800*
019900 200-COPY-INVOICE-PARA.
020000*
020100     MOVE INV-RECORD TO INV-OUT-REC.
020200     WRITE INV-OUT-REC.
020300     IF NOT WS-OUTFILE-SUCCESS
020400         DISPLAY "STUPGBI - WRITE ERROR - " WS-OUTFILE-SW
020500         PERFORM 800-PROGRAM-FAILED
020600     END-IF.
020700*
020800     PERFORM 750-READ-INVOICE-PARA.
020900*
021000 300-SKIP-REQUEST-PARA.
021100*
021200     ADD 1 TO WS-COUNT-NO-SUCH-INVOICE.
021300     DISPLAY "STUPGBI - NO SUCH INVOICE - " STRQ-INV-ID.
021400*
021500     PERFORM 700-READ-REQUEST-PARA.
021600*
021700 400-APPLY-TRANSITION-PARA.
021800*
021900*    TS#261 - NO STORED STATUS MEANS DRAFT.
022000*
022100     IF INV-STATUS = SPACES
022200         MOVE 'DRAFT' TO INV-STATUS
022300     END-IF.
022400*
022500     IF STRQ-FROM-STATUS NOT = INV-STATUS
022600         ADD 1 TO WS-COUNT-REJECTED-STALE
022700         DISPLAY "STUPGBI - STALE FROM-STATUS - " INV-ID
022800     ELSE
022900         MOVE INV-STATUS   TO STVL-FROM-STATUS
023000         MOVE STRQ-TO-STATUS TO STVL-TO-STATUS
023100         CALL 'STVLGBI' USING STVL-PARMS
023200         IF STVL-RETURN-CODE = ZERO
023300             MOVE STRQ-TO-STATUS TO INV-STATUS
023400             PERFORM 500-STAMP-STATUS-DATE
023500             ADD 1 TO WS-COUNT-APPLIED
023600         ELSE
023700             ADD 1 TO WS-COUNT-REJECTED-STVL
023800             DISPLAY "STUPGBI - TRANSITION NOT ALLOWED - "
023900                     INV-ID " " STVL-FROM-STATUS " TO "
024000                     STVL-TO-STATUS
024100         END-IF
024200     END-IF.
024300*
024400     MOVE INV-RECORD TO INV-OUT-REC.
024500     WRITE INV-OUT-REC.
024600     IF NOT WS-OUTFILE-SUCCESS
024700         DISPLAY "STUPGBI - WRITE ERROR - " WS-OUTFILE-SW
024800         PERFORM 800-PROGRAM-FAILED
024900     END-IF.
025000*
025100     PERFORM 700-READ-REQUEST-PARA.
025200     PERFORM 750-READ-INVOICE-PARA.
025300*
025400 500-STAMP-STATUS-DATE.
025500*
025600     MOVE WS-RUN-CCYY TO WS-RUN-DATE-ISO-CCYY.
025700     MOVE WS-RUN-MM   TO WS-RUN-DATE-ISO-MM.
025800     MOVE WS-RUN-DD   TO WS-RUN-DATE-ISO-DD.
025900*
026000     EVALUATE TRUE
026100         WHEN INV-STATUS-SENT
026200             MOVE WS-RUN-DATE-ISO TO INV-SENT-DATE
026300         WHEN INV-STATUS-PAID
026400             MOVE WS-RUN-DATE-ISO TO INV-PAID-DATE
026500         WHEN INV-STATUS-CANCELLED
026600             MOVE WS-RUN-DATE-ISO TO INV-CANCELLED-DATE
026700         WHEN OTHER
026800             CONTINUE
026900     END-EVALUATE.
027000*
027100 700-READ-REQUEST-PARA.
027200*
027300     READ STUPDATA-INPUT INTO STRQ-RECORD
027400         AT END MOVE 'Y' TO WS-EOF-SW-REQ.
027500*
027600     IF WS-EOF-REQ-YES
027700         MOVE HIGH-VALUES TO STRQ-INV-ID
027800     END-IF.
027900*
028000 750-READ-INVOICE-PARA.
028100*
028200     READ INVOICE-INPUT INTO INV-RECORD
028300         AT END MOVE 'Y' TO WS-EOF-SW-IN.
028400*
028500     IF WS-EOF-IN-YES
028600         MOVE HIGH-VALUES TO INV-ID
028700     END-IF.
028800*
028900 800-PROGRAM-FAILED.
029000     DISPLAY "STUPGBI - PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
029100     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
029200     COMPUTE WS-NBR = WS-NBR / WS-NBR.
029300*
029400 900-COMPLETED-OK.
029500*
029600     MOVE WS-COUNT-APPLIED         TO WS-SUMMARY-COUNT (1).
029700     MOVE WS-COUNT-REJECTED-STALE  TO WS-SUMMARY-COUNT (2).
029800     MOVE WS-COUNT-REJECTED-STVL   TO WS-SUMMARY-COUNT (3).
029900     MOVE WS-COUNT-NO-SUCH-INVOICE TO WS-SUMMARY-COUNT (4).
030000*
030100     PERFORM 950-DISPLAY-ONE-COUNT
030200         VARYING WS-LBL-SUB FROM 1 BY 1
030300             UNTIL WS-LBL-SUB > 4.
030400*
030500     CLOSE STUPDATA-INPUT INVOICE-INPUT INVOICE-FILE.
030600     DISPLAY "STUPGBI - PROGRAM COMPLETED OK".
030700     STOP RUN.
030800*
030900 950-DISPLAY-ONE-COUNT.
031000*
031100     DISPLAY WS-SUMMARY-LABEL (WS-LBL-SUB) " "
031200             WS-SUMMARY-COUNT (WS-LBL-SUB).
031300*
