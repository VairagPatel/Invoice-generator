000100*
000200******************************************************************
000300*
000400* RPTTGBI  -  EXPORT REPORT WORK AREAS
000500* COPYed INTO EXPRGBI ONLY.  RPT-ROW-RAW IS FILLED ONCE PER
000600* INVOICE BY 1000-BUILD-REPORT-ROW AND THEN FORMATTED TWICE -
000700* ONCE INTO RPT-DETAIL-LINE FOR THE TABULAR EXPORT, ONCE INTO
000800* CSV-LINE-AREA FOR THE RFC-4180 EXPORT.  RPT-TOTALS IS A
000900* RUN-CONTROL ACCUMULATOR ONLY - IT IS DISPLAYED AT END-OF-JOB
001000* AND IS NEVER WRITTEN TO EITHER OUTPUT FILE (TS#231 - EXPORT
001100* CARRIES NO TRAILING GRAND-TOTAL ROW).
001200*
001300* MAINT HISTORY
001400*   1994-12-05 RTB  ORIGINAL CUT (TS#231)
001500*
001600******************************************************************
001700*
001800 01  RPT-TOTALS.
001900     05  RPT-SUBTOTAL                PIC S9(11)V99 COMP-3.
002000     05  RPT-GST-TOTAL               PIC S9(11)V99 COMP-3.
002100     05  RPT-GRAND-TOTAL             PIC S9(11)V99 COMP-3.
002200     05  RPT-INVOICE-COUNT           PIC 9(7)      COMP-3.
002300     05  FILLER                      PIC X(10).
002400*
002500 01  RPT-ROW-RAW.
002600     05  RPT-RAW-INV-NUMBER          PIC X(20).
002700     05  RPT-RAW-DATE                PIC X(10).
002800     05  RPT-RAW-DUE-DATE            PIC X(10).
002900     05  RPT-RAW-CUST-NAME           PIC X(60).
003000     05  RPT-RAW-CUST-PHONE          PIC X(20).
003100     05  RPT-RAW-CUST-ADDR           PIC X(100).
003200     05  RPT-RAW-AMOUNT              PIC S9(9)V99.
003300     05  RPT-RAW-TAX                 PIC S9(3)V99.
003400     05  RPT-RAW-TOTAL               PIC S9(9)V99.
003500     05  RPT-RAW-STATUS              PIC X(10).
003600     05  RPT-RAW-COMPANY-NAME        PIC X(60).
003700     05  RPT-RAW-GST-NUMBER          PIC X(15).
003800     05  RPT-RAW-TXN-TYPE            PIC X(12).
003900     05  RPT-RAW-GST-GRP.
004000         10  RPT-RAW-CGST            PIC S9(9)V99.
004100         10  RPT-RAW-SGST            PIC S9(9)V99.
004200         10  RPT-RAW-IGST            PIC S9(9)V99.
004300     05  RPT-RAW-GST-TBL REDEFINES RPT-RAW-GST-GRP.
004400         10  RPT-RAW-GST-ENTRY       PIC S9(9)V99 OCCURS 3 TIMES.
004500     05  FILLER                      PIC X(20).
004600*
004700 01  RPT-HEADER-LINE.
004800     05  FILLER PIC X(20) VALUE 'INVOICE NUMBER'.
004900     05  FILLER PIC X(11) VALUE 'DATE'.
005000     05  FILLER PIC X(11) VALUE 'DUE DATE'.
005100     05  FILLER PIC X(31) VALUE 'CUSTOMER NAME'.
005200     05  FILLER PIC X(16) VALUE 'CUSTOMER PHONE'.
005300     05  FILLER PIC X(36) VALUE 'CUSTOMER ADDRESS'.
005400     05  FILLER PIC X(16) VALUE 'AMOUNT'.
005500     05  FILLER PIC X(11) VALUE 'TAX'.
005600     05  FILLER PIC X(16) VALUE 'TOTAL'.
005700     05  FILLER PIC X(11) VALUE 'STATUS'.
005800     05  FILLER PIC X(31) VALUE 'COMPANY NAME'.
005900     05  FILLER PIC X(16) VALUE 'GST NUMBER'.
006000     05  FILLER PIC X(13) VALUE 'TXN TYPE'.
006100     05  FILLER PIC X(16) VALUE 'CGST TOTAL'.
006200     05  FILLER PIC X(16) VALUE 'SGST TOTAL'.
006300     05  FILLER PIC X(16) VALUE 'IGST TOTAL'.
006400*
006500 01  RPT-DETAIL-LINE.
006600     05  RPT-D-INV-NUMBER            PIC X(19).
006700     05  FILLER                      PIC X(1) VALUE SPACE.
006800     05  RPT-D-DATE                  PIC X(10).
006900     05  FILLER                      PIC X(1) VALUE SPACE.
007000     05  RPT-D-DUE-DATE              PIC X(10).
007100     05  FILLER                      PIC X(1) VALUE SPACE.
007200     05  RPT-D-CUST-NAME             PIC X(30).
007300     05  FILLER                      PIC X(1) VALUE SPACE.
007400     05  RPT-D-CUST-PHONE            PIC X(15).
007500     05  FILLER                      PIC X(1) VALUE SPACE.
007600     05  RPT-D-CUST-ADDR             PIC X(35).
007700     05  FILLER                      PIC X(1) VALUE SPACE.
007800     05  RPT-D-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.
007900     05  FILLER                      PIC X(1) VALUE SPACE.
008000     05  RPT-D-TAX                   PIC ZZ,ZZ9.99-.
008100     05  FILLER                      PIC X(1) VALUE SPACE.
008200     05  RPT-D-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99-.
008300     05  FILLER                      PIC X(1) VALUE SPACE.
008400     05  RPT-D-STATUS                PIC X(10).
008500     05  FILLER                      PIC X(1) VALUE SPACE.
008600     05  RPT-D-COMPANY-NAME          PIC X(30).
008700     05  FILLER                      PIC X(1) VALUE SPACE.
008800     05  RPT-D-GST-NUMBER            PIC X(15).
008900     05  FILLER                      PIC X(1) VALUE SPACE.
009000     05  RPT-D-TXN-TYPE              PIC X(12).
009100     05  FILLER                      PIC X(1) VALUE SPACE.
009200     05  RPT-D-CGST                  PIC ZZZ,ZZZ,ZZ9.99-.
009300     05  FILLER                      PIC X(1) VALUE SPACE.
009400     05  RPT-D-SGST                  PIC ZZZ,ZZZ,ZZ9.99-.
009500     05  FILLER                      PIC X(1) VALUE SPACE.
009600     05  RPT-D-IGST                  PIC ZZZ,ZZZ,ZZ9.99-.
009700*
009800 01  CSV-HEADER-LINE                 PIC X(200).
009900 01  CSV-LINE-AREA                   PIC X(600).
010000 01  CSV-FIELD-WORK                  PIC X(100).
010100 01  CSV-FIELD-EDITED                PIC X(110).
010200*
