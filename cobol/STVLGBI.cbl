000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    STVLGBI.
000400 AUTHOR.        C W KOWALCZYK.
000500 INSTALLATION.  KC03 DATA PROCESSING - BILLING SYSTEMS.
000600 DATE-WRITTEN.  1994-11-10.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*
001200* STVLGBI - INVOICE STATUS TRANSITION VALIDATOR
001300* CALLED SUBPROGRAM.  GIVEN A FROM-STATUS AND A TO-STATUS, SAYS
001400* WHETHER THE MOVE IS ALLOWED BY SEARCHING THE STTBGBI TABLE.
001500* PAID AND CANCELLED ARE TERMINAL - THEY APPEAR IN THE TABLE
001600* WITH NO ALLOWED TO-STATUS SO ANY REQUEST OUT OF THEM FAILS.
001700* NO FILES ARE OPENED HERE - CALLED BY STUPGBI ONCE PER STATUS
001800* TRANSITION REQUEST RECORD.
001900*
002000* MAINT HISTORY
002100*   1994-11-10 CWK  ORIGINAL CUT (TS#118)
002200*   1994-11-22 CWK  UNKNOWN FROM-STATUS MUST FAIL, NOT DEFAULT
002300*                   TO ALLOWED - STUPGBI WAS LETTING A TYPO'D
002400*                   STATUS THROUGH AS A NO-OP (TS#121)
002500*   1997-01-09 RTB  ADDED TRACE DISPLAY FOR THE OPERATOR CONSOLE
002600*                   WHEN UPSI-0 IS ON, SO A RERUN CAN BE WATCHED
002700*                   TRANSITION BY TRANSITION (TS#204)
002800*   1998-12-04 CWK  Y2K REVIEW - WS-CHECK-DATE-X IS SET BY THE
002900*                   CALLER AS CCYYMMDD ALREADY - NO CHANGE
003000*                   REQUIRED
003100*   1999-04-19 RTB  TRACE NOW WALKS THE FROM/TO PAIR AS A TABLE
003200*                   SO THE CONSOLE LINE FORMAT DOES NOT HAVE TO
003300*                   BE MAINTAINED IN TWO PLACES IF A THIRD STATE
003400*                   (E.G. A REASON CODE) IS EVER ADDED (TS#211)
003500*   2002-03-27 CWK  ANNUAL DP STANDARDS RE-CHECK - WS-CHECK-DATE-X
003600*                   REMAINS CALLER-SUPPLIED CCYYMMDD, NO 2-DIGIT
003700*                   YEAR HANDLING ANYWHERE IN THIS SUBPROGRAM -
003800*                   NO CHANGE REQUIRED (TS#291)
003900*
004000******************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS GBI-ALPHA-NUMERIC IS 'A' THRU 'Z' '0' THRU '9'
004600     UPSI-0 ON  STATUS IS GBI-RERUN-REQUESTED
004700            OFF STATUS IS GBI-NORMAL-RUN.
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-FOUND-FROM-SW              PIC X(01) VALUE 'N'.
005300     88  WS-FROM-STATUS-FOUND          VALUE 'Y'.
005400 01  WS-FOUND-TO-SW                PIC X(01) VALUE 'N'.
005500     88  WS-TO-STATUS-FOUND            VALUE 'Y'.
005600*
005700 01  WS-CHECK-DATE-X               PIC X(08) VALUE '19941110'.
005800 01  WS-CHECK-DATE-GRP REDEFINES WS-CHECK-DATE-X.
005900     05  WS-CHECK-CCYY              PIC 9(04).
006000     05  WS-CHECK-MM                PIC 9(02).
006100     05  WS-CHECK-DD                PIC 9(02).
006200*
006300 01  WS-RESULT-TEXTS.
006400     05  FILLER  PIC X(20) VALUE 'TRANSITION ALLOWED  '.
006500     05  FILLER  PIC X(20) VALUE 'TRANSITION DISALLOWED'.
006600     05  FILLER  PIC X(20) VALUE 'FROM-STATUS UNKNOWN '.
006700 01  WS-RESULT-TEXTS-TBL REDEFINES WS-RESULT-TEXTS.
006800     05  WS-RESULT-TEXT             PIC X(20) OCCURS 3 TIMES.
006900*
007000 01  WS-STATUS-PAIR-LABELS.
007100     05  FILLER  PIC X(10) VALUE 'FROM ='.
007200     05  FILLER  PIC X(10) VALUE 'TO ='.
007300 01  WS-STATUS-PAIR-LABELS-TBL REDEFINES WS-STATUS-PAIR-LABELS.
007400     05  WS-STATUS-PAIR-LABEL       PIC X(10) OCCURS 2 TIMES.
007500*
007600 01  WS-SUBSCRIPT-WORK.
007700     05  WS-RESULT-SUB              PIC S9(4) COMP VALUE ZERO.
007800     05  WS-PAIR-SUB                PIC S9(4) COMP VALUE ZERO.
007900     05  FILLER                     PIC X(04).
008000*
008100 COPY STTBGBI.
008200*
008300 LINKAGE SECTION.
008400*
008500 01  LK-STVL-PARMS.
008600     05  LK-STATUS-PAIR-GRP.
008700         10  LK-FROM-STATUS         PIC X(10).
008800         10  LK-TO-STATUS           PIC X(10).
008900     05  LK-STATUS-PAIR-TBL REDEFINES LK-STATUS-PAIR-GRP.
009000         10  LK-STATUS-PAIR         PIC X(10) OCCURS 2 TIMES.
009100     05  LK-RETURN-CODE             PIC S9(4) COMP.
009200         88  LK-TRANSITION-OK           VALUE 0.
009300         88  LK-TRANSITION-DISALLOWED   VALUE 4.
009400         88  LK-FROM-STATUS-UNKNOWN     VALUE 8.
009500     05  FILLER                     PIC X(04).
009600*
009700 PROCEDURE DIVISION USING LK-STVL-PARMS.
009800*
009900 0000-MAIN-PARA.
010000*
010100     MOVE 'N' TO WS-FOUND-FROM-SW WS-FOUND-TO-SW.
010200     SET LK-FROM-STATUS-UNKNOWN TO TRUE.
010300*
010400     PERFORM 1000-VALIDATE-TRANSITION.
010500*
010600     IF GBI-RERUN-REQUESTED
010700         PERFORM 1900-TRACE-RESULT
010800     END-IF.
010900*
011000     GOBACK.
011100*
011200 1000-VALIDATE-TRANSITION.
011300*
011400     PERFORM 1100-SEARCH-FROM-STATUS
011500         VARYING STT-IDX FROM 1 BY 1
011600             UNTIL STT-IDX > 6
011700             OR WS-FROM-STATUS-FOUND.
011800*
011900     IF NOT WS-FROM-STATUS-FOUND
012000         SET LK-FROM-STATUS-UNKNOWN TO TRUE
012100         GO TO 1000-EXIT
012200     END-IF.
012300*
012400     PERFORM 1200-SEARCH-TO-STATUS
012500         VARYING STT-TO-IDX FROM 1 BY 1
012600             UNTIL STT-TO-IDX > 4
012700             OR WS-TO-STATUS-FOUND.
012800*
012900     IF WS-TO-STATUS-FOUND
013000         SET LK-TRANSITION-OK TO TRUE
013100     ELSE
013200         SET LK-TRANSITION-DISALLOWED TO TRUE
013300     END-IF.
013400*
013500 1000-EXIT.
013600     EXIT.
013700*
013800 1100-SEARCH-FROM-STATUS.
013900*
014000     IF STT-FROM-STATUS (STT-IDX) = LK-FROM-STATUS
014100         MOVE 'Y' TO WS-FOUND-FROM-SW
014200     END-IF.
014300*
014400 1200-SEARCH-TO-STATUS.
014500*
014600     IF STT-TO-STATUS (STT-IDX, STT-TO-IDX) = LK-TO-STATUS
014700        AND STT-TO-STATUS (STT-IDX, STT-TO-IDX) NOT = SPACES
014800         MOVE 'Y' TO WS-FOUND-TO-SW
014900     END-IF.
015000*
015100 1900-TRACE-RESULT.
015200*
015300     IF LK-TRANSITION-OK
015400         MOVE 1 TO WS-RESULT-SUB
015500     ELSE IF LK-TRANSITION-DISALLOWED
015600         MOVE 2 TO WS-RESULT-SUB
015700     ELSE
015800         MOVE 3 TO WS-RESULT-SUB
015900     END-IF.
016000*
016100     DISPLAY "STVLGBI " WS-CHECK-DATE-X " "
016200             LK-FROM-STATUS " TO " LK-TO-STATUS " - "
016300             WS-RESULT-TEXT (WS-RESULT-SUB).
016400*
016500     PERFORM 1950-TRACE-ONE-STATUS
016600         VARYING WS-PAIR-SUB FROM 1 BY 1
016700             UNTIL WS-PAIR-SUB > 2.
016800*
016900 1950-TRACE-ONE-STATUS.
017000*
017100     DISPLAY "STVLGBI   " WS-STATUS-PAIR-LABEL (WS-PAIR-SUB)
017200             LK-STATUS-PAIR (WS-PAIR-SUB).
017300*
