000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GSTCGBI.
000400 AUTHOR.        R T BANNERMAN.
000500 INSTALLATION.  KC03 DATA PROCESSING - BILLING SYSTEMS.
000600 DATE-WRITTEN.  1994-06-02.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*
001200* GSTCGBI - GST PER-ITEM CALCULATOR
001300* CALLED SUBPROGRAM.  GIVEN ONE LINE-ITEM AMOUNT, ITS QUANTITY,
001400* ITS GST RATE AND THE INVOICE TRANSACTION TYPE, RETURNS THE
001500* CGST/SGST/IGST SPLIT FOR THAT ITEM PLUS THE EXTENDED ITEM
001600* TOTAL (QTY*AMOUNT + GST).  ALSO CARRIES THE GST-REGISTRATION-
001700* NUMBER SHAPE CHECK (LK-FUNCTION = '2') SINCE BOTH ARE SMALL,
001800* PURE, NO-FILE-I/O VALIDATION RULES USED BY GSTBGBI DURING THE
001900* NIGHTLY GST RECOMPUTE RUN.  NO FILES ARE OPENED HERE.
002000*
002100* MAINT HISTORY
002200*   1994-06-02 RTB  ORIGINAL CUT FOR THE GST BILLING CONVERSION
002300*   1994-06-09 RTB  RECONCILE CGST+SGST TO GST-AMOUNT EXACTLY -
002400*                   ROUND CGST ONLY, DERIVE SGST BY SUBTRACTION
002500*                   SO AN ODD PAISE GST DOES NOT DRIFT (TS#101)
002600*   1994-07-21 CWK  ADDED LK-FUNCTION '2' - GST REG NUMBER SHAPE
002700*                   CHECK, PULLED OUT OF THE OLD VALIDATION
002800*                   COPYBOOK SO THE BATCH SUITE DOES NOT NEED
002900*                   THE HTTP-FACING VALIDATION ROUTINES (TS#144)
003000*   1998-11-30 RTB  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003100*                   NO CHANGE REQUIRED
003200*   1999-03-08 RTB  SPLIT THE ITEM-TOTAL ADD-UP OUT INTO A TABLE
003300*                   WALK OVER THE CGST/SGST/IGST GROUP SO A 4TH
003400*                   TAX BUCKET (CESS) CAN BE SLOTTED IN LATER
003500*                   WITHOUT TOUCHING THE ADD STATEMENT (TS#203)
003600*   1999-07-06 CWK  LK-ITEM-TOTAL-WITH-GST WAS ONLY THE GST
003700*                   SPLIT (CGST+SGST+IGST) - IT MUST ALSO CARRY
003800*                   THE EXTENDED BASE AMOUNT (QTY*AMOUNT).
003900*                   ADDED LK-ITEM-QTY TO THE PARAMETER AREA;
004000*                   GSTBGBI'S GSTC-PARMS CHANGED TO MATCH.
004100*                   EVERY DOWNSTREAM SUBTOTAL BUILT OFF THIS
004200*                   FIELD WAS SILENTLY WRONG FOR QTY > 1
004300*                   (TS#256, FOUND DURING THE AR RECONCILIATION
004400*                   REVIEW)
004500*   2001-02-14 CWK  ADDED WS-CALL-COUNT SO THE AR RECONCILIATION
004600*                   JOB CAN CONFIRM HOW MANY LINE ITEMS THIS
004700*                   SUBPROGRAM ACTUALLY PRICED IN A GIVEN
004800*                   GSTBGBI RUN, AGAINST INV-ITEM-COUNT ADDED
004900*                   UP ON THE DRIVER SIDE (TS#289)
005000*
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS GBI-ALPHA-NUMERIC IS 'A' THRU 'Z' '0' THRU '9'
005700     UPSI-0 ON  STATUS IS GBI-RERUN-REQUESTED
005800            OFF STATUS IS GBI-NORMAL-RUN.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-PROGRAM-CONSTANTS.
006400     05  WS-MIN-GST-RATE             PIC 9(2)V9(2) VALUE 0.00.
006500     05  WS-MAX-GST-RATE             PIC 9(2)V9(2) VALUE 28.00.
006600     05  FILLER                      PIC X(04).
006700*
006800 01  WS-CALC-WORK-AREA.
006900     05  WS-GST-AMOUNT               PIC S9(9)V99 VALUE ZERO.
007000     05  WS-HALF-GST-AMOUNT          PIC S9(9)V99 VALUE ZERO.
007100     05  FILLER                      PIC X(04).
007200*
007300 01  WS-CALC-AMTS-TBL REDEFINES WS-CALC-WORK-AREA.
007400     05  WS-CALC-AMT                 PIC S9(9)V99 OCCURS 2 TIMES.
007500     05  FILLER                      PIC X(04).
007600*
007700 01  WS-ITEM-BASE-WORK.
007800     05  WS-ITEM-BASE-EXTENDED       PIC S9(9)V99 VALUE ZERO.
007900     05  FILLER                      PIC X(04).
008000*
008100 01  WS-GSTNBR-WORK-AREA.
008200     05  WS-GSTNBR-COPY              PIC X(15).
008300     05  WS-GSTNBR-CHAR-TBL REDEFINES WS-GSTNBR-COPY.
008400         10  WS-GSTNBR-CHAR          PIC X OCCURS 15 TIMES
008500                                      INDEXED BY WS-GSTNBR-IDX.
008600     05  WS-GSTNBR-VALID-SW          PIC X VALUE 'Y'.
008700         88  WS-GSTNBR-IS-VALID           VALUE 'Y'.
008800     05  FILLER                      PIC X(04).
008900*
009000 01  WS-SUBSCRIPT-WORK.
009100     05  WS-CHAR-SUB                 PIC S9(4) COMP VALUE ZERO.
009200     05  FILLER                      PIC X(04).
009300*
009400 77  WS-CALL-COUNT                   PIC S9(7) COMP VALUE ZERO.
009500*
009600 LINKAGE SECTION.
009700*
009800 01  LK-GSTC-PARMS.
009900     05  LK-FUNCTION                 PIC X(1).
010000         88  LK-FN-CALCULATE-ITEM        VALUE '1'.
010100         88  LK-FN-VALIDATE-GST-NBR      VALUE '2'.
010200     05  LK-ITEM-AMOUNT               PIC S9(9)V99.
010300     05  LK-ITEM-QTY                  PIC 9(5).
010400     05  LK-ITEM-GST-RATE             PIC 9(2)V9(2).
010500     05  LK-TRANSACTION-TYPE          PIC X(12).
010600         88  LK-INTRA-STATE               VALUE 'INTRA_STATE'.
010700         88  LK-INTER-STATE               VALUE 'INTER_STATE'.
010800     05  LK-GST-SPLIT-GRP.
010900         10  LK-CGST-AMOUNT           PIC S9(9)V99.
011000         10  LK-SGST-AMOUNT           PIC S9(9)V99.
011100         10  LK-IGST-AMOUNT           PIC S9(9)V99.
011200     05  LK-GST-SPLIT-TBL REDEFINES LK-GST-SPLIT-GRP.
011300         10  LK-GST-SPLIT-AMT         PIC S9(9)V99 OCCURS 3 TIMES.
011400     05  LK-ITEM-TOTAL-WITH-GST       PIC S9(9)V99.
011500     05  LK-GST-NUMBER                PIC X(15).
011600     05  LK-RETURN-CODE               PIC S9(4) COMP.
011700         88  LK-CALC-IS-OK                VALUE 0.
011800         88  LK-RATE-OUT-OF-RANGE         VALUE 4.
011900         88  LK-GST-NUMBER-SHAPE-BAD      VALUE 8.
012000     05  FILLER                       PIC X(04).
012100*
012200 PROCEDURE DIVISION USING LK-GSTC-PARMS.
012300*
012400 0000-MAIN-PARA.
012500*
012600     ADD 1 TO WS-CALL-COUNT.
012700     MOVE ZERO TO LK-RETURN-CODE.
012800*
012900     EVALUATE TRUE
013000         WHEN LK-FN-CALCULATE-ITEM
013100             PERFORM 1000-CALCULATE-ITEM-GST
013200         WHEN LK-FN-VALIDATE-GST-NBR
013300             PERFORM 1500-VALIDATE-GST-NUMBER
013400         WHEN OTHER
013500             MOVE 8 TO LK-RETURN-CODE
013600     END-EVALUATE.
013700*
013800     GOBACK.
013900*
014000 1000-CALCULATE-ITEM-GST.
014100*
014200     MOVE ZERO TO LK-CGST-AMOUNT LK-SGST-AMOUNT LK-IGST-AMOUNT
014300                  LK-ITEM-TOTAL-WITH-GST WS-GST-AMOUNT
014400                  WS-HALF-GST-AMOUNT WS-ITEM-BASE-EXTENDED.
014500*
014600     IF LK-ITEM-GST-RATE < WS-MIN-GST-RATE
014700        OR LK-ITEM-GST-RATE > WS-MAX-GST-RATE
014800         SET LK-RATE-OUT-OF-RANGE TO TRUE
014900         GO TO 1000-EXIT
015000     END-IF.
015100*
015200     COMPUTE WS-GST-AMOUNT ROUNDED =
015300         LK-ITEM-AMOUNT * LK-ITEM-GST-RATE / 100.
015400*
015500     IF LK-INTRA-STATE
015600         COMPUTE WS-HALF-GST-AMOUNT ROUNDED = WS-GST-AMOUNT / 2
015700         MOVE WS-HALF-GST-AMOUNT TO LK-CGST-AMOUNT
015800         COMPUTE LK-SGST-AMOUNT =
015900             WS-GST-AMOUNT - LK-CGST-AMOUNT
016000         MOVE ZERO TO LK-IGST-AMOUNT
016100     ELSE
016200         MOVE ZERO TO LK-CGST-AMOUNT LK-SGST-AMOUNT
016300         MOVE WS-GST-AMOUNT TO LK-IGST-AMOUNT
016400     END-IF.
016500*
016600*    TS#256 - THE ITEM TOTAL IS THE EXTENDED BASE AMOUNT
016700*    (QTY*AMOUNT) PLUS THIS ITEM'S GST, NOT THE GST ALONE.
016800*    TS#203 - WALK THE CGST/SGST/IGST TABLE VIEW RATHER THAN
016900*    ADDING THE THREE FIELDS BY NAME, SO A FUTURE TAX BUCKET
017000*    ADDED TO LK-GST-SPLIT-GRP ONLY NEEDS THE OCCURS RAISED.
017100*
017200     COMPUTE WS-ITEM-BASE-EXTENDED ROUNDED =
017300         LK-ITEM-AMOUNT * LK-ITEM-QTY.
017400*
017500     MOVE WS-ITEM-BASE-EXTENDED TO LK-ITEM-TOTAL-WITH-GST.
017600     PERFORM 1050-ADD-SPLIT-COMPONENT
017700         VARYING WS-CHAR-SUB FROM 1 BY 1
017800             UNTIL WS-CHAR-SUB > 3.
017900*
018000 1000-EXIT.
018100     EXIT.
018200*
018300 1050-ADD-SPLIT-COMPONENT.
018400*
018500     ADD LK-GST-SPLIT-AMT (WS-CHAR-SUB) TO LK-ITEM-TOTAL-WITH-GST.
018600*
018700 1500-VALIDATE-GST-NUMBER.
018800*
018900*    A BLANK OR LOW-VALUE GST NUMBER IS OPTIONAL - NOT AN ERROR.
019000*    SHAPE REQUIRED WHEN PRESENT - 99AAAAA9999A9Z9 -
019100*    2 DIGITS, 5 UPPERCASE LETTERS, 4 DIGITS, 1 UPPERCASE
019200*    LETTER, 1 ALPHANUMERIC, LITERAL 'Z', 1 ALPHANUMERIC.
019300*
019400     SET LK-CALC-IS-OK TO TRUE.
019500     MOVE LK-GST-NUMBER TO WS-GSTNBR-COPY.
019600*
019700     IF LK-GST-NUMBER = SPACES OR LOW-VALUES
019800         GO TO 1500-EXIT
019900     END-IF.
020000*
020100     SET WS-GSTNBR-IS-VALID TO TRUE.
020200*
020300     PERFORM 1510-CHECK-DIGITS-1-2
020400         VARYING WS-CHAR-SUB FROM 1 BY 1
020500             UNTIL WS-CHAR-SUB > 2.
020600*
020700     PERFORM 1520-CHECK-ALPHA-3-7
020800         VARYING WS-CHAR-SUB FROM 3 BY 1
020900             UNTIL WS-CHAR-SUB > 7.
021000*
021100     PERFORM 1530-CHECK-DIGITS-8-11
021200         VARYING WS-CHAR-SUB FROM 8 BY 1
021300             UNTIL WS-CHAR-SUB > 11.
021400*
021500     IF WS-GSTNBR-CHAR (12) NOT ALPHABETIC-UPPER
021600         MOVE 'N' TO WS-GSTNBR-VALID-SW
021700     END-IF.
021800*
021900     IF WS-GSTNBR-CHAR (13) NOT NUMERIC
022000         AND WS-GSTNBR-CHAR (13) NOT ALPHABETIC-UPPER
022100         MOVE 'N' TO WS-GSTNBR-VALID-SW
022200     END-IF.
022300*
022400     IF WS-GSTNBR-CHAR (14) NOT = 'Z'
022500         MOVE 'N' TO WS-GSTNBR-VALID-SW
022600     END-IF.
022700*
022800     IF WS-GSTNBR-CHAR (15) NOT NUMERIC
022900         AND WS-GSTNBR-CHAR (15) NOT ALPHABETIC-UPPER
023000         MOVE 'N' TO WS-GSTNBR-VALID-SW
023100     END-IF.
023200*
023300     IF NOT WS-GSTNBR-IS-VALID
023400         SET LK-GST-NUMBER-SHAPE-BAD TO TRUE
023500     END-IF.
023600*
023700 1500-EXIT.
023800     EXIT.
023900*
024000 1510-CHECK-DIGITS-1-2.
024100*
024200     IF WS-GSTNBR-CHAR (WS-CHAR-SUB) NOT NUMERIC
024300         MOVE 'N' TO WS-GSTNBR-VALID-SW
024400     END-IF.
024500*
024600 1520-CHECK-ALPHA-3-7.
024700*
024800     IF WS-GSTNBR-CHAR (WS-CHAR-SUB) NOT ALPHABETIC-UPPER
024900         MOVE 'N' TO WS-GSTNBR-VALID-SW
025000     END-IF.
025100*
025200 1530-CHECK-DIGITS-8-11.
025300*
025400     IF WS-GSTNBR-CHAR (WS-CHAR-SUB) NOT NUMERIC
025500         MOVE 'N' TO WS-GSTNBR-VALID-SW
025600     END-IF.
025700*
