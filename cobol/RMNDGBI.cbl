000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    RMNDGBI.
000400 AUTHOR.        R T BANNERMAN.
000500 INSTALLATION.  KC03 DATA PROCESSING - BILLING SYSTEMS.
000600 DATE-WRITTEN.  1994-12-05.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*
001200* RMNDGBI - DAILY PAYMENT REMINDER BATCH
001300* READS THE FULL INVOICE-IN FILE AND, FOR EVERY OPEN OR OVERDUE
001400* INVOICE, WORKS OUT WHETHER TODAY IS 2 DAYS BEFORE THE DUE
001500* DATE, THE DUE DATE ITSELF, OR PAST THE DUE DATE - AND LOGS ONE
001600* REMINDER LINE TO SYSOUT FOR EACH CASE THAT HAS NOT ALREADY
001700* BEEN SENT (THE INV-REMINDER-*-SENT FLAGS ON THE INVOICE STOP
001800* THE SAME REMINDER GOING OUT TWICE).  AN INVOICE FOUND PAST
001900* ITS DUE DATE STILL SHOWING SENT OR VIEWED IS FLIPPED TO
002000* OVERDUE HERE TOO, IN CASE THE OVDUGBI STEP DID NOT RUN FIRST.
002100* ACTUAL DELIVERY OF THE REMINDER TEXT IS OUTSIDE THIS JOB'S
002200* BUSINESS - KC03 HAS NO MAIL FACILITY ON THIS LPAR.
002300* MODELLED ON THE OLD INSUMFEC SUMMARY TRANSACTION, STRIPPED OF
002400* ITS CICS BROWSE AND KEPT AS A STRAIGHT SEQUENTIAL SCAN.
002500*
002600* MAINT HISTORY
002700*   1994-12-05 RTB  ORIGINAL CUT FOR THE GST BILLING CONVERSION
002800*   1994-12-19 RTB  DAY-DIFFERENCE MUST GO THROUGH THE EPOCH-DAY
002900*                   CONVERSION, NOT A STRAIGHT CCYYMMDD
003000*                   SUBTRACTION - THE 2-DAY REMINDER WAS FIRING
003100*                   ON THE WRONG DAY WHENEVER THE DUE DATE FELL
003200*                   NEAR A MONTH-END (TS#142)
003300*   1996-04-02 CWK  INVOICE TOTAL FALLS BACK TO QTY BASE AMOUNT
003400*                   PLUS THE HEADER TAX RATE WHEN NO ITEM HAS
003500*                   BEEN THROUGH THE GST CALCULATOR YET - AN
003600*                   UNPROCESSED INVOICE WAS REMINDING FOR
003700*                   ZERO (TS#177)
003800*   1998-12-04 RTB  Y2K REVIEW - EPOCH-DAY FORMULA USES A FULL
003900*                   4-DIGIT CCYY THROUGHOUT - NO CHANGE
004000*                   REQUIRED.  NOTE THE CUMULATIVE-DAYS TABLE
004100*                   BELOW STILL TREATS EVERY YEAR AS A COMMON
004200*                   YEAR FOR JAN/FEB - KNOWN, LOW IMPACT, LEFT
004300*                   AS IS PER W GRANT (SUPERVISOR)
004400*   1999-07-06 CWK  154-ADD-ITEM-BASE-AMOUNT WAS ADDING THE UNIT
004500*                   AMOUNT ALONE, IGNORING ITM-QTY - THE FALLBACK
004600*                   SUBTOTAL WAS ONLY RIGHT WHEN EVERY LINE WAS
004700*                   QTY 1.  ALSO, 150-COMPUTE-INVOICE-TOTAL WAS
004800*                   MULTIPLYING THE FALLBACK SUBTOTAL BY
004900*                   (1 + TAX-RATE/100) - TAX-RATE IS A FLAT
005000*                   AMOUNT, NOT A PERCENTAGE, SO THE REMINDER
005100*                   TOTAL MUST ADD IT, NOT SCALE BY IT (TS#256)
005200*   1999-08-09 RTB  TAX-RATE WAS ONLY BEING ADDED WHEN THE ITEM
005300*                   GST TOTAL CAME BACK ZERO - AN INVOICE THAT
005400*                   HAD ALREADY BEEN THROUGH GSTBGBI NEVER GOT
005500*                   TAX-RATE ADDED AT ALL.  TAX-RATE IS NOW
005600*                   ADDED ON EVERY INVOICE REGARDLESS OF WHICH
005700*                   BRANCH BUILT THE ITEM SUM.  ALSO, THE SCAN
005800*                   WAS PICKING UP OVERDUE INVOICES AS WELL AS
005900*                   SENT/VIEWED ONES - OVERDUE IS OUT OF SCOPE
006000*                   FOR THIS JOB (OVDUGBI OWNS IT), SO THE SCAN
006100*                   NOW TESTS INV-STATUS-OPEN ALONE (TS#264)
006200*   2000-05-22 CWK  REMINDER DISPATCH (160 THRU 195-EXIT) WAS
006300*                   RE-CUT AS A SINGLE PERFORM...THRU RANGE
006400*                   DURING THE POST-Y2K PARAGRAPH-STYLE REVIEW,
006500*                   TO MATCH THE MASTER-UPDATE RANGE-PERFORM
006600*                   HABIT USED ELSEWHERE IN THE GBI SUITE
006700*                   (TS#277)
006800*
006900******************************************************************
007000*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     CLASS GBI-ALPHA-NUMERIC IS 'A' THRU 'Z' '0' THRU '9'
007500     UPSI-0 ON  STATUS IS GBI-RERUN-REQUESTED
007600            OFF STATUS IS GBI-NORMAL-RUN.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*
008100     SELECT INVOICE-INPUT ASSIGN TO INVDATA
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-INFILE-SW.
008400*
008500     SELECT INVOICE-FILE ASSIGN TO OUTFILE
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-OUTFILE-SW.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  INVOICE-INPUT
009300     DATA RECORD IS INV-IN-REC.
009400 01  INV-IN-REC                  PIC X(8000).
009500*
009600 FD  INVOICE-FILE
009700     DATA RECORD IS INV-OUT-REC.
009800 01  INV-OUT-REC                 PIC X(8000).
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200 01  WS-INFILE-SW                 PIC X(02) VALUE SPACES.
010300     88  WS-INFILE-SUCCESS            VALUE '00'.
010400     88  WS-INFILE-EOF                VALUE '10'.
010500 01  WS-OUTFILE-SW                PIC X(02) VALUE SPACES.
010600     88  WS-OUTFILE-SUCCESS           VALUE '00'.
010700     88  WS-OUTFILE-IOERROR           VALUE '37'.
010800*
010900 01  WS-EOF-SW-IN                 PIC X(01) VALUE 'N'.
011000     88  WS-EOF-IN-NO                 VALUE 'N'.
011100     88  WS-EOF-IN-YES                VALUE 'Y'.
011200*
011300 01  WS-NBR                       PIC 9     VALUE 0.
011400*
011500 01  WS-RUN-DATE-X                PIC X(08) VALUE '19941205'.
011600 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-X.
011700     05  WS-RUN-CCYY               PIC 9(04).
011800     05  WS-RUN-MM                 PIC 9(02).
011900     05  WS-RUN-DD                 PIC 9(02).
012000*
012100 01  WS-CUM-DAYS-BEFORE-MONTH.
012200     05  FILLER  PIC 9(03) VALUE 000.
012300     05  FILLER  PIC 9(03) VALUE 031.
012400     05  FILLER  PIC 9(03) VALUE 059.
012500     05  FILLER  PIC 9(03) VALUE 090.
012600     05  FILLER  PIC 9(03) VALUE 120.
012700     05  FILLER  PIC 9(03) VALUE 151.
012800     05  FILLER  PIC 9(03) VALUE 181.
012900     05  FILLER  PIC 9(03) VALUE 212.
013000     05  FILLER  PIC 9(03) VALUE 243.
013100     05  FILLER  PIC 9(03) VALUE 273.
013200     05  FILLER  PIC 9(03) VALUE 304.
013300     05  FILLER  PIC 9(03) VALUE 334.
013400 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-BEFORE-MONTH.
013500     05  WS-CUM-DAYS               PIC 9(03) OCCURS 12 TIMES.
013600*
013700 01  WS-EPOCH-WORK.
013800     05  WS-EPOCH-IN-CCYY          PIC 9(04).
013900     05  WS-EPOCH-IN-MM            PIC 9(02).
014000     05  WS-EPOCH-IN-DD            PIC 9(02).
014100     05  WS-EPOCH-OUT-DAYS         PIC 9(07) COMP-3.
014200*
014300 01  WS-DUE-DATE-WORK.
014400     05  WS-DUE-CCYY               PIC 9(04).
014500     05  WS-DUE-MM                 PIC 9(02).
014600     05  WS-DUE-DD                 PIC 9(02).
014700 01  WS-DUE-DATE-VALID-SW          PIC X(01) VALUE 'Y'.
014800     88  WS-DUE-DATE-IS-VALID          VALUE 'Y'.
014900*
015000 01  WS-RUN-EPOCH-DAYS             PIC 9(07) COMP-3 VALUE ZERO.
015100 01  WS-DUE-EPOCH-DAYS             PIC 9(07) COMP-3 VALUE ZERO.
015200 01  WS-DAYS-DIFF                  PIC S9(07) COMP-3 VALUE ZERO.
015300*
015400 01  WS-INV-TOTAL-AMT              PIC S9(9)V99 COMP-3 VALUE ZERO.
015500*
015600 01  WS-REMINDER-MSG               PIC X(80).
015700*
015800 01  WS-SUMMARY-COUNTS-GRP.
015900     05  WS-COUNT-READ             PIC S9(7) COMP VALUE ZERO.
016000     05  WS-COUNT-2DAY-SENT        PIC S9(7) COMP VALUE ZERO.
016100     05  WS-COUNT-DUEDATE-SENT     PIC S9(7) COMP VALUE ZERO.
016200     05  WS-COUNT-OVERDUE-SENT     PIC S9(7) COMP VALUE ZERO.
016300 01  WS-SUMMARY-COUNTS-TBL REDEFINES WS-SUMMARY-COUNTS-GRP.
016400     05  WS-SUMMARY-COUNT          PIC S9(7) COMP OCCURS 4 TIMES.
016500*
016600 01  WS-SUMMARY-LABELS.
016700     05  FILLER  PIC X(24) VALUE 'INVOICES SCANNED       '.
016800     05  FILLER  PIC X(24) VALUE '2-DAY REMINDERS SENT   '.
016900     05  FILLER  PIC X(24) VALUE 'DUE-DATE REMINDERS SENT'.
017000     05  FILLER  PIC X(24) VALUE 'OVERDUE REMINDERS SENT '.
017100 01  WS-SUMMARY-LABELS-TBL REDEFINES WS-SUMMARY-LABELS.
017200     05  WS-SUMMARY-LABEL          PIC X(24) OCCURS 4 TIMES.
017300*
017400 01  WS-SUBSCRIPT-WORK.
017500     05  WS-LBL-SUB                PIC S9(4) COMP VALUE ZERO.
017600*
017700 COPY INVRGBI.
017800*
017900 PROCEDURE DIVISION.
018000*
018100 000-MAIN-PARA.
018200*
018300     MOVE SPACE TO WS-INFILE-SW WS-OUTFILE-SW.
018400*
018500     OPEN INPUT INVOICE-INPUT.
018600     IF NOT WS-INFILE-SUCCESS
018700         DISPLAY "RMNDGBI - INVOICE-INPUT OPEN ERROR - "
018800                 WS-INFILE-SW
018900         PERFORM 800-PROGRAM-FAILED
019000     END-IF.
019100*
019200     OPEN OUTPUT INVOICE-FILE.
019300     IF NOT WS-OUTFILE-SUCCESS
019400         DISPLAY "RMNDGBI - INVOICE-FILE OPEN ERROR - "
019500                 WS-OUTFILE-SW
019600         PERFORM 800-PROGRAM-FAILED
019700     END-IF.
019800*
019900     MOVE WS-RUN-CCYY TO WS-EPOCH-IN-CCYY.
020000     MOVE WS-RUN-MM   TO WS-EPOCH-IN-MM.
020100     MOVE WS-RUN-DD   TO WS-EPOCH-IN-DD.
020200     PERFORM 155-CALC-EPOCH-DAYS.
020300     MOVE WS-EPOCH-OUT-DAYS TO WS-RUN-EPOCH-DAYS.
020400*
020500     READ INVOICE-INPUT INTO INV-RECORD
020600         AT END MOVE 'Y' TO WS-EOF-SW-IN.
020700*
020800     PERFORM 100-SCAN-PARA
020900         UNTIL WS-EOF-IN-YES.
021000*
021100     PERFORM 900-COMPLETED-OK.
021200*
021300 100-SCAN-PARA.
021400*
021500     ADD 1 TO WS-COUNT-READ.
021600*
021700     IF INV-STATUS-OPEN
021800         PERFORM 150-COMPUTE-INVOICE-TOTAL
021900         PERFORM 160-CHECK-DUE-DATE-AND-REMIND THRU 195-EXIT
022000     END-IF.
022100*
022200     MOVE INV-RECORD TO INV-OUT-REC.
022300     WRITE INV-OUT-REC.
022400     IF NOT WS-OUTFILE-SUCCESS
022500         DISPLAY "RMNDGBI - WRITE ERROR - " WS-OUTFILE-SW
022600         PERFORM 800-PROGRAM-FAILED
022700     END-IF.
022800*
022900     READ INVOICE-INPUT INTO INV-RECORD
023000         AT END MOVE 'Y' TO WS-EOF-SW-IN.
023100*
023200 150-COMPUTE-INVOICE-TOTAL.
023300*
023400     MOVE ZERO TO WS-INV-TOTAL-AMT.
023500*
023600     PERFORM 152-ADD-ITEM-TOTAL
023700         VARYING INV-ITEM-IDX FROM 1 BY 1
023800             UNTIL INV-ITEM-IDX > INV-ITEM-COUNT.
023900*
024000     IF WS-INV-TOTAL-AMT = ZERO
024100         PERFORM 154-ADD-ITEM-BASE-AMOUNT
024200             VARYING INV-ITEM-IDX FROM 1 BY 1
024300                 UNTIL INV-ITEM-IDX > INV-ITEM-COUNT
024400     END-IF.
024500*
024600*    TS#264 - AN INVOICE ALREADY THROUGH GSTBGBI WAS NEVER
024700*    GETTING INV-TAX-RATE ADDED AT ALL, SINCE THE OLD LOGIC ONLY
024800*    ADDED IT INSIDE THE ZERO-GST FALLBACK BRANCH.  INV-TAX-RATE
024900*    IS A FLAT INVOICE-LEVEL CHARGE ON TOP OF INV-GST-TOTAL (OR
025000*    THE FALLBACK SUM) - IT BELONGS ON EVERY INVOICE.
025100*
025200     ADD INV-TAX-RATE TO WS-INV-TOTAL-AMT.
025300*
025400 152-ADD-ITEM-TOTAL.
025500*
025600     ADD ITM-TOTAL-WITH-GST (INV-ITEM-IDX) TO WS-INV-TOTAL-AMT.
025700*
025800 154-ADD-ITEM-BASE-AMOUNT.
025900*
026000*    TS#256 - THE FALLBACK SUBTOTAL IS QTY*AMOUNT PER LINE, NOT
026100*    THE UNIT AMOUNT ALONE.
026200*
026300     COMPUTE WS-INV-TOTAL-AMT ROUNDED =
026400         WS-INV-TOTAL-AMT +
026500             (ITM-QTY (INV-ITEM-IDX) * ITM-AMOUNT (INV-ITEM-IDX)).
026600*
026700 155-CALC-EPOCH-DAYS.
026800*
026900*    APPROXIMATE JULIAN DAY COUNT - SEE MAINT HISTORY Y2K NOTE
027000*    ABOVE ON THE JAN/FEB LEAP-YEAR CAVEAT.
027100*
027200     COMPUTE WS-EPOCH-OUT-DAYS =
027300         (WS-EPOCH-IN-CCYY * 365)
027400         + (WS-EPOCH-IN-CCYY / 4)
027500         - (WS-EPOCH-IN-CCYY / 100)
027600         + (WS-EPOCH-IN-CCYY / 400)
027700         + WS-CUM-DAYS (WS-EPOCH-IN-MM)
027800         + WS-EPOCH-IN-DD.
027900*
028000 160-CHECK-DUE-DATE-AND-REMIND.
028100*
028200*    TS#264 - 160 THRU 195-EXIT IS NOW PERFORMED AS A SINGLE
028300*    RANGE FROM 100-SCAN-PARA, WITH GO TO CARRYING CONTROL
028400*    BETWEEN THE DISPATCH AND WHICHEVER REMINDER PARAGRAPH
028500*    APPLIES - THE OLD EVALUATE/PERFORM STYLE IS RETIRED HERE
028600*    TO MATCH THE SHOP'S RANGE-PERFORM CONVENTION.
028700*
028800     SET WS-DUE-DATE-IS-VALID TO TRUE.
028900*
029000     IF INV-DUE-DATE (1:4) IS NOT NUMERIC
029100        OR INV-DUE-DATE (6:2) IS NOT NUMERIC
029200        OR INV-DUE-DATE (9:2) IS NOT NUMERIC
029300         MOVE 'N' TO WS-DUE-DATE-VALID-SW
029400     END-IF.
029500*
029600     IF NOT WS-DUE-DATE-IS-VALID
029700         DISPLAY "RMNDGBI - BAD DUE DATE - " INV-NUMBER
029800         GO TO 195-EXIT
029900     END-IF.
030000*
030100     MOVE INV-DUE-DATE (1:4) TO WS-EPOCH-IN-CCYY WS-DUE-CCYY.
030200     MOVE INV-DUE-DATE (6:2) TO WS-EPOCH-IN-MM   WS-DUE-MM.
030300     MOVE INV-DUE-DATE (9:2) TO WS-EPOCH-IN-DD   WS-DUE-DD.
030400     PERFORM 155-CALC-EPOCH-DAYS.
030500     MOVE WS-EPOCH-OUT-DAYS TO WS-DUE-EPOCH-DAYS.
030600*
030700     COMPUTE WS-DAYS-DIFF = WS-DUE-EPOCH-DAYS - WS-RUN-EPOCH-DAYS.
030800*
030900 165-DISPATCH-REMINDER.
031000*
031100     IF WS-DAYS-DIFF = 2
031200         GO TO 170-SEND-2DAY-REMINDER
031300     END-IF.
031400     IF WS-DAYS-DIFF = 0
031500         GO TO 180-SEND-DUEDATE-REMINDER
031600     END-IF.
031700     IF WS-DAYS-DIFF < 0
031800         GO TO 190-SEND-OVERDUE-REMINDER
031900     END-IF.
032000     GO TO 195-EXIT.
032100*
032200 170-SEND-2DAY-REMINDER.
032300*
032400     IF INV-2DAY-WAS-SENT
032500         GO TO 195-EXIT
032600     END-IF.
032700     MOVE SPACES TO WS-REMINDER-MSG.
032800     STRING "REMINDER - INVOICE " INV-NUMBER
032900            " DUE IN 2 DAYS - TOTAL " WS-INV-TOTAL-AMT
033000            DELIMITED BY SIZE INTO WS-REMINDER-MSG.
033100     DISPLAY WS-REMINDER-MSG.
033200     MOVE 'Y' TO INV-REMINDER-2DAY-SENT.
033300     ADD 1 TO WS-COUNT-2DAY-SENT.
033400     GO TO 195-EXIT.
033500*
033600 180-SEND-DUEDATE-REMINDER.
033700*
033800     IF INV-DUEDATE-WAS-SENT
033900         GO TO 195-EXIT
034000     END-IF.
034100     MOVE SPACES TO WS-REMINDER-MSG.
034200     STRING "REMINDER - INVOICE " INV-NUMBER
034300            " IS DUE TODAY - TOTAL " WS-INV-TOTAL-AMT
034400            DELIMITED BY SIZE INTO WS-REMINDER-MSG.
034500     DISPLAY WS-REMINDER-MSG.
034600     MOVE 'Y' TO INV-REMINDER-DUEDATE-SENT.
034700     ADD 1 TO WS-COUNT-DUEDATE-SENT.
034800     GO TO 195-EXIT.
034900*
035000 190-SEND-OVERDUE-REMINDER.
035100*
035200     IF INV-STATUS-OPEN
035300         SET INV-STATUS-OVERDUE TO TRUE
035400     END-IF.
035500     IF INV-OVERDUE-WAS-SENT
035600         GO TO 195-EXIT
035700     END-IF.
035800     MOVE SPACES TO WS-REMINDER-MSG.
035900     STRING "REMINDER - INVOICE " INV-NUMBER
036000            " IS OVERDUE - TOTAL " WS-INV-TOTAL-AMT
036100            DELIMITED BY SIZE INTO WS-REMINDER-MSG.
036200     DISPLAY WS-REMINDER-MSG.
036300     MOVE 'Y' TO INV-REMINDER-OVERDUE-SENT.
036400     ADD 1 TO WS-COUNT-OVERDUE-SENT.
036500*
036600 195-EXIT.
036700     EXIT.
036800*
036900 800-PROGRAM-FAILED.
037000     DISPLAY "RMNDGBI - PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
037100     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
037200     COMPUTE WS-NBR = WS-NBR / WS-NBR.
037300*
037400 900-COMPLETED-OK.
037500*
037600     MOVE WS-COUNT-READ         TO WS-SUMMARY-COUNT (1).
037700     MOVE WS-COUNT-2DAY-SENT    TO WS-SUMMARY-COUNT (2).
037800     MOVE WS-COUNT-DUEDATE-SENT TO WS-SUMMARY-COUNT (3).
037900     MOVE WS-COUNT-OVERDUE-SENT TO WS-SUMMARY-COUNT (4).
038000*
038100     PERFORM 950-DISPLAY-ONE-COUNT
038200         VARYING WS-LBL-SUB FROM 1 BY 1
038300             UNTIL WS-LBL-SUB > 4.
038400*
038500     CLOSE INVOICE-INPUT INVOICE-FILE.
038600     DISPLAY "RMNDGBI - PROGRAM COMPLETED OK".
038700     STOP RUN.
038800*
038900 950-DISPLAY-ONE-COUNT.
039000*
039100     DISPLAY WS-SUMMARY-LABEL (WS-LBL-SUB) " "
039200             WS-SUMMARY-COUNT (WS-LBL-SUB).
039300*
