000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    EXPRGBI.
000400 AUTHOR.        C W KOWALCZYK.
000500 INSTALLATION.  KC03 DATA PROCESSING - BILLING SYSTEMS.
000600 DATE-WRITTEN.  1994-12-08.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*
001200* EXPRGBI - INVOICE EXPORT BATCH
001300* READS INVOICE-IN AND WRITES EVERY INVOICE OUT TWICE - ONCE AS
001400* A PRINT-STYLE TABULAR REPORT (REPORT-OUT) AND ONCE AS A CSV
001500* DOWNLOAD FILE (CSV-OUT) FOR ACCOUNTS RECEIVABLE TO PULL INTO
001600* A SPREADSHEET.  EACH INVOICE IS EDITED ONCE INTO RPT-ROW-RAW
001700* BY 1000-BUILD-REPORT-ROW AND THAT SAME ROW IS THEN LAID OUT
001800* BOTH WAYS SO THE TWO FILES NEVER DRIFT APART ON A FIELD.
001900* A JOB WITH NO INVOICES ON INVDATA IS TREATED AS AN OPERATOR
002000* ERROR, NOT AS A ZERO-ROW EXPORT - SEE 050-CHECK-FOR-EMPTY-FILE.
002100* A SINGLE BAD ROW IS LOGGED AND SKIPPED, NOT FATAL TO THE JOB.
002200* RPT-TOTALS IS KEPT FOR THE END-OF-JOB DISPLAY ONLY - NEITHER
002300* OUTPUT FILE CARRIES A TRAILING GRAND-TOTAL ROW (TS#231).
002400*
002500* MAINT HISTORY
002600*   1994-12-08 CWK  ORIGINAL CUT (TS#231)
002700*   1995-01-17 CWK  EMPTY INVDATA MUST FAIL THE STEP - A BLANK
002800*                   EXPORT WAS BEING MAILED TO THE CUSTOMER BY
002900*                   MISTAKE WHEN THE UPSTREAM JOB DIED EARLY
003000*                   (TS#238)
003100*   1995-06-30 RTB  CSV FIELDS CONTAINING A COMMA OR QUOTE MUST
003200*                   BE QUOTE-WRAPPED AND DOUBLED PER RFC-4180 -
003300*                   ACCOUNTS RECEIVABLE COULD NOT LOAD THE FILE
003400*                   INTO THEIR SPREADSHEET WHEN A CUSTOMER NAME
003500*                   HAD A COMMA IN IT (TS#249)
003600*   1998-12-04 RTB  Y2K REVIEW - ALL DATE FIELDS PASSED THROUGH
003700*                   ARE 4-DIGIT-YEAR ISO TEXT OFF INVRGBI - NO
003800*                   CHANGE REQUIRED
003900*   1999-07-06 CWK  1100-ADD-ITEM-AMOUNT WAS ADDING THE UNIT
004000*                   AMOUNT ALONE, IGNORING ITM-QTY - THE
004100*                   EXPORTED AMOUNT COLUMN WAS ONLY RIGHT WHEN
004200*                   EVERY LINE WAS QTY 1.  1000-BUILD-REPORT-ROW
004300*                   ALSO NEVER FELL BACK TO TAX-RATE WHEN AN
004400*                   INVOICE HAD NO GST DETAIL YET, SO AN
004500*                   UNPROCESSED INVOICE EXPORTED WITH THE
004600*                   LEGACY TAX AMOUNT SILENTLY MISSING FROM
004700*                   THE TOTAL COLUMN (TS#256)
004800*   1999-08-02 RTB  A BLANK STATUS NOW DISPLAYS AS DRAFT IN THE
004900*                   STATUS COLUMN, MATCHING THE STATUS-UPDATE
005000*                   RULE THAT AN INVOICE WITH NO STORED STATUS
005100*                   IS TREATED AS DRAFT (TS#261)
005200*   2000-04-11 RTB  3100-CSV-EDIT-FIELD WAS ONLY QUOTE-WRAPPING
005300*                   ON A COMMA OR A DOUBLE QUOTE - A CUSTOMER
005400*                   ADDRESS LINE HELD AN EMBEDDED LINE-BREAK AND
005500*                   CAME OUT UNQUOTED, SPLITTING THE DOWNLOAD
005600*                   ACROSS TWO CSV ROWS.  ADDED A TALLY FOR
005700*                   X'0A' ALONGSIDE THE COMMA/QUOTE COUNTS
005800*                   (TS#271)
005900*
006000******************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CLASS GBI-ALPHA-NUMERIC IS 'A' THRU 'Z' '0' THRU '9'
006600     UPSI-0 ON  STATUS IS GBI-RERUN-REQUESTED
006700            OFF STATUS IS GBI-NORMAL-RUN.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*
007200     SELECT INVOICE-INPUT ASSIGN TO INVDATA
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-INFILE-SW.
007500*
007600     SELECT REPORT-OUTPUT ASSIGN TO REPORT-OUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-RPTFILE-SW.
007900*
008000     SELECT CSV-OUTPUT ASSIGN TO CSV-OUT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-CSVFILE-SW.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  INVOICE-INPUT
008800     DATA RECORD IS INV-IN-REC.
008900 01  INV-IN-REC                  PIC X(8000).
009000*
009100 FD  REPORT-OUTPUT
009200     DATA RECORD IS RPT-OUT-REC.
009300 01  RPT-OUT-REC                 PIC X(300).
009400*
009500 FD  CSV-OUTPUT
009600     DATA RECORD IS CSV-OUT-REC.
009700 01  CSV-OUT-REC                 PIC X(600).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 01  WS-INFILE-SW                 PIC X(02) VALUE SPACES.
010200     88  WS-INFILE-SUCCESS            VALUE '00'.
010300     88  WS-INFILE-EOF                VALUE '10'.
010400 01  WS-RPTFILE-SW                PIC X(02) VALUE SPACES.
010500     88  WS-RPTFILE-SUCCESS           VALUE '00'.
010600 01  WS-CSVFILE-SW                PIC X(02) VALUE SPACES.
010700     88  WS-CSVFILE-SUCCESS           VALUE '00'.
010800*
010900 01  WS-EOF-SW-IN                 PIC X(01) VALUE 'N'.
011000     88  WS-EOF-IN-NO                 VALUE 'N'.
011100     88  WS-EOF-IN-YES                VALUE 'Y'.
011200*
011300 01  WS-ROW-BAD-SW                 PIC X(01) VALUE 'N'.
011400     88  WS-ROW-IS-BAD                    VALUE 'Y'.
011500     88  WS-ROW-IS-OK                     VALUE 'N'.
011600*
011700 01  WS-NBR                        PIC 9     VALUE 0.
011800*
011900 77  WS-CSV-NEWLINE-COUNT           PIC S9(4) COMP VALUE ZERO.
012000*
012100 01  WS-CSV-HDR-LABELS.
012200     05  FILLER  PIC X(20) VALUE 'INVOICE NUMBER'.
012300     05  FILLER  PIC X(20) VALUE 'DATE'.
012400     05  FILLER  PIC X(20) VALUE 'DUE DATE'.
012500     05  FILLER  PIC X(20) VALUE 'CUSTOMER NAME'.
012600     05  FILLER  PIC X(20) VALUE 'CUSTOMER PHONE'.
012700     05  FILLER  PIC X(20) VALUE 'CUSTOMER ADDRESS'.
012800     05  FILLER  PIC X(20) VALUE 'AMOUNT'.
012900     05  FILLER  PIC X(20) VALUE 'TAX'.
013000     05  FILLER  PIC X(20) VALUE 'TOTAL'.
013100     05  FILLER  PIC X(20) VALUE 'STATUS'.
013200     05  FILLER  PIC X(20) VALUE 'COMPANY NAME'.
013300     05  FILLER  PIC X(20) VALUE 'GST NUMBER'.
013400     05  FILLER  PIC X(20) VALUE 'TXN TYPE'.
013500     05  FILLER  PIC X(20) VALUE 'CGST TOTAL'.
013600     05  FILLER  PIC X(20) VALUE 'SGST TOTAL'.
013700     05  FILLER  PIC X(20) VALUE 'IGST TOTAL'.
013800 01  WS-CSV-HDR-LABELS-TBL REDEFINES WS-CSV-HDR-LABELS.
013900     05  WS-CSV-HDR-LABEL           PIC X(20) OCCURS 16 TIMES.
014000*
014100 01  WS-CSV-SUB-WORK.
014200     05  WS-CSV-TRIM-SUB            PIC S9(4) COMP VALUE ZERO.
014300     05  WS-CSV-OUT-SUB             PIC S9(4) COMP VALUE ZERO.
014400     05  WS-CSV-FIELD-LEN           PIC S9(4) COMP VALUE ZERO.
014500     05  WS-CSV-COMMA-COUNT         PIC S9(4) COMP VALUE ZERO.
014600     05  WS-CSV-QUOTE-COUNT         PIC S9(4) COMP VALUE ZERO.
014700 01  WS-CSV-NEEDS-QUOTES-SW         PIC X(01) VALUE 'N'.
014800     88  WS-CSV-NEEDS-QUOTES            VALUE 'Y'.
014900 01  WS-CSV-QUOTE-WORK              PIC X(110).
015000 01  WS-CSV-LINE-BUILD              PIC X(600).
015100*
015200 01  WS-SUMMARY-COUNTS-GRP.
015300     05  WS-COUNT-READ              PIC S9(7) COMP VALUE ZERO.
015400     05  WS-COUNT-EXPORTED          PIC S9(7) COMP VALUE ZERO.
015500     05  WS-COUNT-REJECTED          PIC S9(7) COMP VALUE ZERO.
015600 01  WS-SUMMARY-COUNTS-TBL REDEFINES WS-SUMMARY-COUNTS-GRP.
015700     05  WS-SUMMARY-COUNT           PIC S9(7) COMP OCCURS 3 TIMES.
015800*
015900 01  WS-SUMMARY-LABELS.
016000     05  FILLER  PIC X(24) VALUE 'INVOICES READ          '.
016100     05  FILLER  PIC X(24) VALUE 'INVOICES EXPORTED      '.
016200     05  FILLER  PIC X(24) VALUE 'ROWS REJECTED          '.
016300 01  WS-SUMMARY-LABELS-TBL REDEFINES WS-SUMMARY-LABELS.
016400     05  WS-SUMMARY-LABEL           PIC X(24) OCCURS 3 TIMES.
016500*
016600 01  WS-SUBSCRIPT-WORK.
016700     05  WS-LBL-SUB                 PIC S9(4) COMP VALUE ZERO.
016800*
016900 COPY RPTTGBI.
017000 COPY INVRGBI.
017100*
017200 PROCEDURE DIVISION.
017300*
017400 000-MAIN-PARA.
017500*
017600     MOVE SPACE TO WS-INFILE-SW WS-RPTFILE-SW WS-CSVFILE-SW.
017700     MOVE ZERO  TO RPT-SUBTOTAL RPT-GST-TOTAL RPT-GRAND-TOTAL
017800                   RPT-INVOICE-COUNT.
017900*
018000     OPEN INPUT INVOICE-INPUT.
018100     IF NOT WS-INFILE-SUCCESS
018200         DISPLAY "EXPRGBI - INVOICE-INPUT OPEN ERROR - "
018300                 WS-INFILE-SW
018400         PERFORM 800-PROGRAM-FAILED
018500     END-IF.
018600*
018700     PERFORM 050-CHECK-FOR-EMPTY-FILE.
018800*
018900     OPEN OUTPUT REPORT-OUTPUT.
019000     IF NOT WS-RPTFILE-SUCCESS
019100         DISPLAY "EXPRGBI - REPORT-OUTPUT OPEN ERROR - "
019200                 WS-RPTFILE-SW
019300         PERFORM 800-PROGRAM-FAILED
019400     END-IF.
019500*
019600     OPEN OUTPUT CSV-OUTPUT.
019700     IF NOT WS-CSVFILE-SUCCESS
019800         DISPLAY "EXPRGBI - CSV-OUTPUT OPEN ERROR - "
019900                 WS-CSVFILE-SW
020000         PERFORM 800-PROGRAM-FAILED
020100     END-IF.
020200*
020300     MOVE RPT-HEADER-LINE TO RPT-OUT-REC.
020400     WRITE RPT-OUT-REC.
020500*
020600     PERFORM 060-BUILD-CSV-HEADER.
020700     MOVE CSV-HEADER-LINE TO CSV-OUT-REC.
020800     WRITE CSV-OUT-REC.
020900*
021000     PERFORM 100-EXPORT-PARA
021100         UNTIL WS-EOF-IN-YES.
021200*
021300     PERFORM 900-COMPLETED-OK.
021400*
021500 050-CHECK-FOR-EMPTY-FILE.
021600*
021700     READ INVOICE-INPUT INTO INV-RECORD
021800         AT END MOVE 'Y' TO WS-EOF-SW-IN.
021900*
022000     IF WS-EOF-IN-YES
022100         DISPLAY "EXPRGBI - INVDATA IS EMPTY - NOTHING TO EXPORT"
022200         PERFORM 800-PROGRAM-FAILED
022300     END-IF.
022400*
022500 060-BUILD-CSV-HEADER.
022600*
022700*    TS#249 - HEADER COLUMNS NOW DRIVEN OFF THE SAME LABEL
022800*    TABLE THE COLUMN NAMES ARE MAINTAINED IN, RATHER THAN A
022900*    SEPARATE HARD-CODED LITERAL, SO THE TWO CANNOT DRIFT APART.
023000*
023100     MOVE SPACES TO CSV-HEADER-LINE.
023200     PERFORM 065-ADD-HEADER-COLUMN
023300         VARYING WS-LBL-SUB FROM 1 BY 1
023400             UNTIL WS-LBL-SUB > 16.
023500*
023600 065-ADD-HEADER-COLUMN.
023700*
023800     IF WS-LBL-SUB > 1
023900         STRING CSV-HEADER-LINE DELIMITED BY SPACE
024000                ',' DELIMITED BY SIZE
024100                WS-CSV-HDR-LABEL (WS-LBL-SUB) DELIMITED BY SPACE
024200             INTO WS-CSV-LINE-BUILD
024300         MOVE WS-CSV-LINE-BUILD TO CSV-HEADER-LINE
024400     ELSE
024500         MOVE WS-CSV-HDR-LABEL (WS-LBL-SUB) TO CSV-HEADER-LINE
024600     END-IF.
024700*
024800 100-EXPORT-PARA.
024900*
025000     ADD 1 TO WS-COUNT-READ.
025100     MOVE 'N' TO WS-ROW-BAD-SW.
025200*
025300     PERFORM 1000-BUILD-REPORT-ROW.
025400*
025500     IF WS-ROW-IS-OK
025600         PERFORM 2000-WRITE-TABULAR-LINE
025700         PERFORM 3000-WRITE-CSV-LINE
025800         ADD 1 TO WS-COUNT-EXPORTED
025900         ADD 1 TO RPT-INVOICE-COUNT
026000         ADD RPT-RAW-AMOUNT TO RPT-SUBTOTAL
026100         ADD RPT-RAW-TAX    TO RPT-GST-TOTAL
026200         ADD RPT-RAW-TOTAL  TO RPT-GRAND-TOTAL
026300     ELSE
026400         DISPLAY "EXPRGBI - ROW REJECTED - " INV-NUMBER
026500         ADD 1 TO WS-COUNT-REJECTED
026600     END-IF.
026700*
026800     READ INVOICE-INPUT INTO INV-RECORD
026900         AT END MOVE 'Y' TO WS-EOF-SW-IN.
027000*
027100 1000-BUILD-REPORT-ROW.
027200*
027300     MOVE SPACES TO RPT-ROW-RAW.
027400     MOVE 'N'    TO WS-ROW-BAD-SW.
027500*
027600     IF INV-NUMBER = SPACES OR LOW-VALUES
027700         MOVE 'Y' TO WS-ROW-BAD-SW
027800         GO TO 1000-EXIT
027900     END-IF.
028000*
028100     MOVE INV-NUMBER          TO RPT-RAW-INV-NUMBER.
028200     MOVE INV-DATE            TO RPT-RAW-DATE.
028300     MOVE INV-DUE-DATE        TO RPT-RAW-DUE-DATE.
028400     MOVE INV-BILLING-NAME    TO RPT-RAW-CUST-NAME.
028500     MOVE INV-BILLING-PHONE   TO RPT-RAW-CUST-PHONE.
028600     MOVE INV-BILLING-ADDRESS TO RPT-RAW-CUST-ADDR.
028700     IF INV-STATUS = SPACES
028800         MOVE 'DRAFT'         TO RPT-RAW-STATUS
028900     ELSE
029000         MOVE INV-STATUS      TO RPT-RAW-STATUS
029100     END-IF.
029200     MOVE INV-COMPANY-NAME    TO RPT-RAW-COMPANY-NAME.
029300     MOVE INV-COMPANY-GST-NUMBER TO RPT-RAW-GST-NUMBER.
029400     MOVE INV-TRANSACTION-TYPE   TO RPT-RAW-TXN-TYPE.
029500*
029600     MOVE INV-TAX-RATE        TO RPT-RAW-TAX.
029700*
029800     MOVE ZERO TO RPT-RAW-AMOUNT.
029900     PERFORM 1100-ADD-ITEM-AMOUNT
030000         VARYING INV-ITEM-IDX FROM 1 BY 1
030100             UNTIL INV-ITEM-IDX > INV-ITEM-COUNT.
030200*
030300     MOVE INV-GST-CGST-TOTAL TO RPT-RAW-CGST.
030400     MOVE INV-GST-SGST-TOTAL TO RPT-RAW-SGST.
030500     MOVE INV-GST-IGST-TOTAL TO RPT-RAW-IGST.
030600*
030700*    TS#256 - FALL BACK TO THE FLAT TAX-RATE WHEN THE INVOICE
030800*    HAS NO GST DETAIL YET, THE SAME WAY RMNDGBI'S REMINDER
030900*    TOTAL FALLS BACK.
031000*
031100     IF INV-GST-TOTAL = ZERO
031200         COMPUTE RPT-RAW-TOTAL =
031300             RPT-RAW-AMOUNT + INV-TAX-RATE
031400     ELSE
031500         COMPUTE RPT-RAW-TOTAL =
031600             RPT-RAW-AMOUNT + INV-GST-TOTAL
031700     END-IF.
031800*
031900 1000-EXIT.
032000     EXIT.
032100*
032200 1100-ADD-ITEM-AMOUNT.
032300*
032400*    TS#256 - THE EXPORTED SUBTOTAL IS QTY*AMOUNT PER LINE, NOT
032500*    THE UNIT AMOUNT ALONE.
032600*
032700     COMPUTE RPT-RAW-AMOUNT ROUNDED =
032800         RPT-RAW-AMOUNT +
032900             (ITM-QTY (INV-ITEM-IDX) * ITM-AMOUNT (INV-ITEM-IDX)).
033000*
033100 2000-WRITE-TABULAR-LINE.
033200*
033300     MOVE SPACES TO RPT-DETAIL-LINE.
033400*
033500     MOVE RPT-RAW-INV-NUMBER   TO RPT-D-INV-NUMBER.
033600     MOVE RPT-RAW-DATE         TO RPT-D-DATE.
033700     MOVE RPT-RAW-DUE-DATE     TO RPT-D-DUE-DATE.
033800     MOVE RPT-RAW-CUST-NAME    TO RPT-D-CUST-NAME.
033900     MOVE RPT-RAW-CUST-PHONE   TO RPT-D-CUST-PHONE.
034000     MOVE RPT-RAW-CUST-ADDR    TO RPT-D-CUST-ADDR.
034100     MOVE RPT-RAW-AMOUNT       TO RPT-D-AMOUNT.
034200     MOVE RPT-RAW-TAX          TO RPT-D-TAX.
034300     MOVE RPT-RAW-TOTAL        TO RPT-D-TOTAL.
034400     MOVE RPT-RAW-STATUS       TO RPT-D-STATUS.
034500     MOVE RPT-RAW-COMPANY-NAME TO RPT-D-COMPANY-NAME.
034600     MOVE RPT-RAW-GST-NUMBER   TO RPT-D-GST-NUMBER.
034700     MOVE RPT-RAW-TXN-TYPE     TO RPT-D-TXN-TYPE.
034800     MOVE RPT-RAW-CGST         TO RPT-D-CGST.
034900     MOVE RPT-RAW-SGST         TO RPT-D-SGST.
035000     MOVE RPT-RAW-IGST         TO RPT-D-IGST.
035100*
035200     MOVE RPT-DETAIL-LINE TO RPT-OUT-REC.
035300     WRITE RPT-OUT-REC.
035400*
035500 3000-WRITE-CSV-LINE.
035600*
035700     MOVE SPACES TO CSV-LINE-AREA.
035800     MOVE 1      TO WS-CSV-OUT-SUB.
035900*
036000     MOVE RPT-RAW-INV-NUMBER   TO CSV-FIELD-WORK.
036100     PERFORM 3100-CSV-EDIT-FIELD.
036200     MOVE RPT-RAW-DATE         TO CSV-FIELD-WORK.
036300     PERFORM 3100-CSV-EDIT-FIELD.
036400     MOVE RPT-RAW-DUE-DATE     TO CSV-FIELD-WORK.
036500     PERFORM 3100-CSV-EDIT-FIELD.
036600     MOVE RPT-RAW-CUST-NAME    TO CSV-FIELD-WORK.
036700     PERFORM 3100-CSV-EDIT-FIELD.
036800     MOVE RPT-RAW-CUST-PHONE   TO CSV-FIELD-WORK.
036900     PERFORM 3100-CSV-EDIT-FIELD.
037000     MOVE RPT-RAW-CUST-ADDR    TO CSV-FIELD-WORK.
037100     PERFORM 3100-CSV-EDIT-FIELD.
037200     MOVE RPT-D-AMOUNT         TO CSV-FIELD-WORK.
037300     PERFORM 3100-CSV-EDIT-FIELD.
037400     MOVE RPT-D-TAX            TO CSV-FIELD-WORK.
037500     PERFORM 3100-CSV-EDIT-FIELD.
037600     MOVE RPT-D-TOTAL          TO CSV-FIELD-WORK.
037700     PERFORM 3100-CSV-EDIT-FIELD.
037800     MOVE RPT-RAW-STATUS       TO CSV-FIELD-WORK.
037900     PERFORM 3100-CSV-EDIT-FIELD.
038000     MOVE RPT-RAW-COMPANY-NAME TO CSV-FIELD-WORK.
038100     PERFORM 3100-CSV-EDIT-FIELD.
038200     MOVE RPT-RAW-GST-NUMBER   TO CSV-FIELD-WORK.
038300     PERFORM 3100-CSV-EDIT-FIELD.
038400     MOVE RPT-RAW-TXN-TYPE     TO CSV-FIELD-WORK.
038500     PERFORM 3100-CSV-EDIT-FIELD.
038600     MOVE RPT-D-CGST           TO CSV-FIELD-WORK.
038700     PERFORM 3100-CSV-EDIT-FIELD.
038800     MOVE RPT-D-SGST           TO CSV-FIELD-WORK.
038900     PERFORM 3100-CSV-EDIT-FIELD.
039000     MOVE RPT-D-IGST           TO CSV-FIELD-WORK.
039100     PERFORM 3100-CSV-EDIT-FIELD.
039200*
039300     MOVE CSV-LINE-AREA TO CSV-OUT-REC.
039400     WRITE CSV-OUT-REC.
039500*
039600 3100-CSV-EDIT-FIELD.
039700*
039800*    RFC-4180 - A FIELD HOLDING A COMMA OR A QUOTE MUST BE
039900*    QUOTE-WRAPPED, WITH ANY EMBEDDED QUOTE DOUBLED (TS#249).
040000*
040100     MOVE 'N' TO WS-CSV-NEEDS-QUOTES-SW.
040200     MOVE ZERO TO WS-CSV-COMMA-COUNT WS-CSV-QUOTE-COUNT
040300                  WS-CSV-NEWLINE-COUNT.
040400     MOVE SPACES TO CSV-FIELD-EDITED WS-CSV-QUOTE-WORK.
040500*
040600     PERFORM 3110-FIND-LAST-NONBLANK
040700         VARYING WS-CSV-TRIM-SUB FROM 100 BY -1
040800             UNTIL WS-CSV-TRIM-SUB < 1
040900                OR CSV-FIELD-WORK (WS-CSV-TRIM-SUB:1) NOT = SPACE.
041000     MOVE WS-CSV-TRIM-SUB TO WS-CSV-FIELD-LEN.
041100*
041200     IF WS-CSV-FIELD-LEN > ZERO
041300         INSPECT CSV-FIELD-WORK (1:WS-CSV-FIELD-LEN)
041400             TALLYING WS-CSV-COMMA-COUNT   FOR ALL ','
041500                      WS-CSV-QUOTE-COUNT   FOR ALL '"'
041600                      WS-CSV-NEWLINE-COUNT FOR ALL X'0A'
041700         MOVE CSV-FIELD-WORK (1:WS-CSV-FIELD-LEN)
041800             TO WS-CSV-QUOTE-WORK
041900     END-IF.
042000*
042100     IF WS-CSV-QUOTE-COUNT > ZERO
042200         INSPECT WS-CSV-QUOTE-WORK REPLACING ALL '"' BY '""'
042300     END-IF.
042400*
042500*    TS#271 - RFC-4180 ALSO REQUIRES QUOTE-WRAPPING ON AN
042600*    EMBEDDED NEWLINE, NOT JUST A COMMA OR A QUOTE.
042700*
042800     IF WS-CSV-COMMA-COUNT > ZERO OR WS-CSV-QUOTE-COUNT > ZERO
042900        OR WS-CSV-NEWLINE-COUNT > ZERO
043000         SET WS-CSV-NEEDS-QUOTES TO TRUE
043100     END-IF.
043200*
043300     IF WS-CSV-NEEDS-QUOTES
043400         STRING '"' DELIMITED BY SIZE
043500                WS-CSV-QUOTE-WORK DELIMITED BY SPACE
043600                '"' DELIMITED BY SIZE
043700             INTO CSV-FIELD-EDITED
043800     ELSE
043900         MOVE WS-CSV-QUOTE-WORK TO CSV-FIELD-EDITED
044000     END-IF.
044100*
044200     IF WS-CSV-OUT-SUB > 1
044300         MOVE SPACES TO WS-CSV-LINE-BUILD
044400         STRING CSV-LINE-AREA DELIMITED BY SPACE
044500                ',' DELIMITED BY SIZE
044600                CSV-FIELD-EDITED DELIMITED BY SPACE
044700             INTO WS-CSV-LINE-BUILD
044800         MOVE WS-CSV-LINE-BUILD TO CSV-LINE-AREA
044900     ELSE
045000         MOVE CSV-FIELD-EDITED TO CSV-LINE-AREA
045100     END-IF.
045200*
045300     ADD 1 TO WS-CSV-OUT-SUB.
045400*
045500 3110-FIND-LAST-NONBLANK.
045600     CONTINUE.
045700*
045800 800-PROGRAM-FAILED.
045900     DISPLAY "EXPRGBI - PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
046000     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
046100     COMPUTE WS-NBR = WS-NBR / WS-NBR.
046200*
046300 900-COMPLETED-OK.
046400*
046500     MOVE WS-COUNT-READ     TO WS-SUMMARY-COUNT (1).
046600     MOVE WS-COUNT-EXPORTED TO WS-SUMMARY-COUNT (2).
046700     MOVE WS-COUNT-REJECTED TO WS-SUMMARY-COUNT (3).
046800*
046900     PERFORM 950-DISPLAY-ONE-COUNT
047000         VARYING WS-LBL-SUB FROM 1 BY 1
047100             UNTIL WS-LBL-SUB > 3.
047200*
047300     DISPLAY "EXPRGBI - RUN-CONTROL SUBTOTAL   " RPT-SUBTOTAL.
047400     DISPLAY "EXPRGBI - RUN-CONTROL GST TOTAL  " RPT-GST-TOTAL.
047500     DISPLAY "EXPRGBI - RUN-CONTROL GRAND TOTAL" RPT-GRAND-TOTAL.
047600*
047700     CLOSE INVOICE-INPUT REPORT-OUTPUT CSV-OUTPUT.
047800     DISPLAY "EXPRGBI - PROGRAM COMPLETED OK".
047900     STOP RUN.
048000*
048100 950-DISPLAY-ONE-COUNT.
048200*
048300     DISPLAY WS-SUMMARY-LABEL (WS-LBL-SUB) " "
048400             WS-SUMMARY-COUNT (WS-LBL-SUB).
048500*
