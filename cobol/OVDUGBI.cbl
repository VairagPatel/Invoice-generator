000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    OVDUGBI.
000400 AUTHOR.        C W KOWALCZYK.
000500 INSTALLATION.  KC03 DATA PROCESSING - BILLING SYSTEMS.
000600 DATE-WRITTEN.  1994-12-01.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*
001200* OVDUGBI - DAILY OVERDUE INVOICE SCAN
001300* READS THE FULL INVOICE-IN FILE, FLIPS ANY SENT OR VIEWED
001400* INVOICE WHOSE DUE DATE HAS PASSED THE OPERATOR-SUPPLIED RUN
001500* DATE TO OVERDUE, AND REWRITES INVOICE-OUT ONE FOR ONE - EVERY
001600* INVOICE IS WRITTEN WHETHER OR NOT IT CHANGED, THE UPDATE
001700* COUNTER ONLY TRACKS HOW MANY WERE ACTUALLY FLIPPED.  DRAFT,
001800* PAID AND CANCELLED INVOICES ARE NEVER TOUCHED BY THIS JOB.
001900* MODELLED ON THE OLD CMFLOFEC LOAD PATTERN.
002000*
002100* MAINT HISTORY
002200*   1994-12-01 CWK  ORIGINAL CUT FOR THE GST BILLING CONVERSION
002300*   1995-03-11 CWK  A BAD DUE-DATE (NOT NUMERIC AFTER STRIPPING
002400*                   THE DASHES) IS LOGGED AND SKIPPED RATHER
002500*                   THAN ABENDING THE WHOLE OVERNIGHT RUN
002600*                   (TS#159)
002700*   1998-12-04 RTB  Y2K REVIEW - DUE DATE AND RUN DATE ARE BOTH
002800*                   4-DIGIT-YEAR TEXT/NUMERIC ALREADY - NO
002900*                   CHANGE REQUIRED
003000*   2001-11-30 CWK  ANNUAL DP STANDARDS RE-CHECK - RECONFIRMED NO
003100*                   2-DIGIT-YEAR WINDOWING ANYWHERE IN THE DUE-
003200*                   DATE COMPARE - NO CHANGE REQUIRED (TS#286)
003300*
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS GBI-ALPHA-NUMERIC IS 'A' THRU 'Z' '0' THRU '9'
004000     UPSI-0 ON  STATUS IS GBI-RERUN-REQUESTED
004100            OFF STATUS IS GBI-NORMAL-RUN.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT INVOICE-INPUT ASSIGN TO INVDATA
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-INFILE-SW.
004900*
005000     SELECT INVOICE-FILE ASSIGN TO OUTFILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-OUTFILE-SW.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  INVOICE-INPUT
005800     DATA RECORD IS INV-IN-REC.
005900 01  INV-IN-REC                  PIC X(8000).
006000*
006100 FD  INVOICE-FILE
006200     DATA RECORD IS INV-OUT-REC.
006300 01  INV-OUT-REC                 PIC X(8000).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-INFILE-SW                 PIC X(02) VALUE SPACES.
006800     88  WS-INFILE-SUCCESS            VALUE '00'.
006900     88  WS-INFILE-EOF                VALUE '10'.
007000 01  WS-OUTFILE-SW                PIC X(02) VALUE SPACES.
007100     88  WS-OUTFILE-SUCCESS           VALUE '00'.
007200     88  WS-OUTFILE-IOERROR           VALUE '37'.
007300*
007400 01  WS-EOF-SW-IN                 PIC X(01) VALUE 'N'.
007500     88  WS-EOF-IN-NO                 VALUE 'N'.
007600     88  WS-EOF-IN-YES                VALUE 'Y'.
007700*
007800 01  WS-NBR                       PIC 9     VALUE 0.
007900*
008000 01  WS-RUN-DATE-X                PIC X(08) VALUE '19951201'.
008100 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-X  PIC 9(08).
008200 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-X.
008300     05  WS-RUN-CCYY               PIC 9(04).
008400     05  WS-RUN-MM                 PIC 9(02).
008500     05  WS-RUN-DD                 PIC 9(02).
008600*
008700 01  WS-DUE-DATE-WORK.
008800     05  WS-DUE-CCYY               PIC 9(04).
008900     05  WS-DUE-MM                 PIC 9(02).
009000     05  WS-DUE-DD                 PIC 9(02).
009100 01  WS-DUE-DATE-NUM               PIC 9(08).
009200 01  WS-DUE-DATE-VALID-SW          PIC X(01) VALUE 'Y'.
009300     88  WS-DUE-DATE-IS-VALID          VALUE 'Y'.
009400*
009500 01  WS-SUMMARY-COUNTS-GRP.
009600     05  WS-COUNT-READ             PIC S9(7) COMP VALUE ZERO.
009700     05  WS-COUNT-FLIPPED          PIC S9(7) COMP VALUE ZERO.
009800     05  WS-COUNT-BAD-DUE-DATE     PIC S9(7) COMP VALUE ZERO.
009900 01  WS-SUMMARY-COUNTS-TBL REDEFINES WS-SUMMARY-COUNTS-GRP.
010000     05  WS-SUMMARY-COUNT          PIC S9(7) COMP OCCURS 3 TIMES.
010100*
010200 01  WS-SUMMARY-LABELS.
010300     05  FILLER  PIC X(24) VALUE 'INVOICES SCANNED       '.
010400     05  FILLER  PIC X(24) VALUE 'INVOICES FLIPPED OVERDUE'.
010500     05  FILLER  PIC X(24) VALUE 'BAD DUE DATE SKIPPED   '.
010600 01  WS-SUMMARY-LABELS-TBL REDEFINES WS-SUMMARY-LABELS.
010700     05  WS-SUMMARY-LABEL          PIC X(24) OCCURS 3 TIMES.
010800*
010900 01  WS-SUBSCRIPT-WORK.
011000     05  WS-LBL-SUB                PIC S9(4) COMP VALUE ZERO.
011100*
011200 COPY INVRGBI.
011300*
011400 PROCEDURE DIVISION.
011500*
011600 000-MAIN-PARA.
011700*
011800     MOVE SPACE TO WS-INFILE-SW WS-OUTFILE-SW.
011900*
012000     OPEN INPUT INVOICE-INPUT.
012100     IF NOT WS-INFILE-SUCCESS
012200         DISPLAY "OVDUGBI - INVOICE-INPUT OPEN ERROR - "
012300                 WS-INFILE-SW
012400         PERFORM 800-PROGRAM-FAILED
012500     END-IF.
012600*
012700     OPEN OUTPUT INVOICE-FILE.
012800     IF NOT WS-OUTFILE-SUCCESS
012900         DISPLAY "OVDUGBI - INVOICE-FILE OPEN ERROR - "
013000                 WS-OUTFILE-SW
013100         PERFORM 800-PROGRAM-FAILED
013200     END-IF.
013300*
013400     READ INVOICE-INPUT INTO INV-RECORD
013500         AT END MOVE 'Y' TO WS-EOF-SW-IN.
013600*
013700     PERFORM 100-SCAN-PARA
013800         UNTIL WS-EOF-IN-YES.
013900*
014000     PERFORM 900-COMPLETED-OK.
014100*
014200 100-SCAN-PARA.
014300*
014400     ADD 1 TO WS-COUNT-READ.
014500*
014600     IF INV-STATUS-OPEN
014700         PERFORM 150-CHECK-DUE-DATE
014800     END-IF.
014900*
015000     MOVE INV-RECORD TO INV-OUT-REC.
015100     WRITE INV-OUT-REC.
015200     IF NOT WS-OUTFILE-SUCCESS
015300         DISPLAY "OVDUGBI - WRITE ERROR - " WS-OUTFILE-SW
015400         PERFORM 800-PROGRAM-FAILED
015500     END-IF.
015600*
015700     READ INVOICE-INPUT INTO INV-RECORD
015800         AT END MOVE 'Y' TO WS-EOF-SW-IN.
015900*
016000 150-CHECK-DUE-DATE.
016100*
016200     SET WS-DUE-DATE-IS-VALID TO TRUE.
016300*
016400     IF INV-DUE-DATE (1:4) IS NOT NUMERIC
016500        OR INV-DUE-DATE (6:2) IS NOT NUMERIC
016600        OR INV-DUE-DATE (9:2) IS NOT NUMERIC
016700         MOVE 'N' TO WS-DUE-DATE-VALID-SW
016800     END-IF.
016900*
017000     IF NOT WS-DUE-DATE-IS-VALID
017100         ADD 1 TO WS-COUNT-BAD-DUE-DATE
017200         DISPLAY "OVDUGBI - BAD DUE DATE - " INV-NUMBER
017300         GO TO 150-EXIT
017400     END-IF.
017500*
017600     MOVE INV-DUE-DATE (1:4) TO WS-DUE-CCYY.
017700     MOVE INV-DUE-DATE (6:2) TO WS-DUE-MM.
017800     MOVE INV-DUE-DATE (9:2) TO WS-DUE-DD.
017900*
018000     COMPUTE WS-DUE-DATE-NUM =
018100         WS-DUE-CCYY * 10000 + WS-DUE-MM * 100 + WS-DUE-DD.
018200*
018300     IF WS-DUE-DATE-NUM < WS-RUN-DATE-NUM
018400         SET INV-STATUS-OVERDUE TO TRUE
018500         ADD 1 TO WS-COUNT-FLIPPED
018600     END-IF.
018700*
018800 150-EXIT.
018900     EXIT.
019000*
019100 800-PROGRAM-FAILED.
019200     DISPLAY "OVDUGBI - PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
019300     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
019400     COMPUTE WS-NBR = WS-NBR / WS-NBR.
019500*
019600 900-COMPLETED-OK.
019700*
019800     MOVE WS-COUNT-READ         TO WS-SUMMARY-COUNT (1).
019900     MOVE WS-COUNT-FLIPPED      TO WS-SUMMARY-COUNT (2).
020000     MOVE WS-COUNT-BAD-DUE-DATE TO WS-SUMMARY-COUNT (3).
020100*
020200     PERFORM 950-DISPLAY-ONE-COUNT
020300         VARYING WS-LBL-SUB FROM 1 BY 1
020400             UNTIL WS-LBL-SUB > 3.
020500*
020600     CLOSE INVOICE-INPUT INVOICE-FILE.
020700     DISPLAY "OVDUGBI - PROGRAM COMPLETED OK".
020800     STOP RUN.
020900*
021000 950-DISPLAY-ONE-COUNT.
021100*
021200     DISPLAY WS-SUMMARY-LABEL (WS-LBL-SUB) " "
021300             WS-SUMMARY-COUNT (WS-LBL-SUB).
021400*
