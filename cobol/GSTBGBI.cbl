000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GSTBGBI.
000400 AUTHOR.        R T BANNERMAN.
000500 INSTALLATION.  KC03 DATA PROCESSING - BILLING SYSTEMS.
000600 DATE-WRITTEN.  1994-06-06.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*
001200* GSTBGBI - NIGHTLY GST RECOMPUTE BATCH DRIVER
001300* READS INVOICE-IN, CALLS GSTCGBI ONCE PER LINE ITEM TO SPLIT
001400* THE ITEM'S GST INTO CGST/SGST/IGST, THEN ROLLS THE INVOICE
001500* HEADER TOTALS UP BY SUMMING THE STORED ITEM AMOUNTS - THE
001600* HEADER IS NEVER RECOMPUTED DIRECTLY FROM THE ITEM QTY/RATE,
001700* ONLY FROM WHAT GSTCGBI ALREADY STORED ON THE ITEM.  GST-NUMBER
001800* SHAPE IS CHECKED FOR INFORMATION ONLY - A BAD GST NUMBER DOES
001900* NOT STOP THE INVOICE FROM BEING REWRITTEN.
002000* MODELLED ON THE OLD INVLOFEC LOAD PATTERN.
002100*
002200* MAINT HISTORY
002300*   1994-06-06 RTB  ORIGINAL CUT FOR THE GST BILLING CONVERSION
002400*   1994-06-14 RTB  ROLL-UP MUST SUM STORED ITEM AMOUNTS, NOT
002500*                   RECOMPUTE FROM QTY*RATE - FINANCE WANTS THE
002600*                   HEADER TO ALWAYS AGREE WITH THE PRINTED
002700*                   ITEM LINES EVEN IF AN ITEM WAS HAND-ADJUSTED
002800*                   UPSTREAM (TS#106)
002900*   1995-02-20 CWK  SKIP THE REWRITE WHEN NOTHING CHANGED ON THE
003000*                   INVOICE - SAVES A FULL RELOAD OF INVOICE-OUT
003100*                   WHEN THE NIGHTLY RUN FINDS NO NEW GST DATA
003200*                   (TS#161)
003300*   1998-12-04 RTB  Y2K REVIEW - WS-RUN-DATE IS OPERATOR-SUPPLIED
003400*                   CCYYMMDD ALREADY, NO 2-DIGIT YEAR IN THIS
003500*                   PROGRAM - NO CHANGE REQUIRED
003600*   1999-07-06 CWK  GSTC-PARMS NOW CARRIES GSTC-ITEM-QTY -
003700*                   GSTCGBI NEEDS THE LINE QUANTITY TO BUILD
003800*                   THE EXTENDED ITEM TOTAL, NOT JUST THE GST
003900*                   SPLIT (TS#256)
004000*   1999-08-02 CWK  INVOICE-OUT IS A FULL-FILE REWRITE LIKE EVERY
004100*                   OTHER GBI JOB - GATING THE WRITE ON
004200*                   WS-INVOICE-CHANGED WAS DROPPING AN INVOICE
004300*                   FROM THE OUTPUT ENTIRELY WHENEVER ITS GST
004400*                   DID NOT CHANGE (E.G. ALL-ZERO-RATE ITEMS OR A
004500*                   SECOND RUN) INSTEAD OF COPYING IT THROUGH
004600*                   UNCHANGED.  WS-COUNT-REWRITTEN NOW COUNTS
004700*                   INVOICES WHOSE GST ACTUALLY CHANGED, NOT
004800*                   INVOICES WRITTEN - EVERY INVOICE READ IS
004900*                   WRITTEN NOW (TS#261)
005000*   2000-11-08 RTB  Y2K+1 FOLLOWUP - CONFIRMED WS-RUN-DATE HAS NO
005100*                   2-DIGIT-YEAR WINDOWING ANYWHERE IN THIS
005200*                   PROGRAM, PER THE DP STANDARDS OFFICE'S
005300*                   ANNUAL CENTURY-COMPLIANCE RE-CHECK - NO
005400*                   CHANGE REQUIRED (TS#281)
005500*
005600******************************************************************
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS GBI-ALPHA-NUMERIC IS 'A' THRU 'Z' '0' THRU '9'
006200     UPSI-0 ON  STATUS IS GBI-RERUN-REQUESTED
006300            OFF STATUS IS GBI-NORMAL-RUN.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT INVOICE-INPUT ASSIGN TO INVDATA
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-INFILE-SW.
007100*
007200     SELECT INVOICE-FILE ASSIGN TO OUTFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-OUTFILE-SW.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900* THE INVOICE RECORD IS VARIABLE-LENGTH - INV-ITEM-COUNT DRIVES
008000* HOW MANY OF THE 50 RESERVED ITEM SLOTS ARE PRINTED - SO THE
008100* FD RECORD AREA IS CARRIED AS A PLAIN BUFFER AND MOVED INTO THE
008200* BREAKDOWN COPYBOOK IN WORKING-STORAGE, THE SAME WAY INVLOFEC
008300* MOVED A FLAT RECORD BETWEEN ITS INPUT AND OUTPUT FDs.
008400*
008500 FD  INVOICE-INPUT
008600     DATA RECORD IS INV-IN-REC.
008700 01  INV-IN-REC                  PIC X(8000).
008800*
008900 FD  INVOICE-FILE
009000     DATA RECORD IS INV-OUT-REC.
009100 01  INV-OUT-REC                 PIC X(8000).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 01  WS-INFILE-SW                 PIC X(02) VALUE SPACES.
009600     88  WS-INFILE-SUCCESS            VALUE '00'.
009700     88  WS-INFILE-EOF                VALUE '10'.
009800 01  WS-OUTFILE-SW                PIC X(02) VALUE SPACES.
009900     88  WS-OUTFILE-SUCCESS           VALUE '00'.
010000     88  WS-OUTFILE-IOERROR           VALUE '37'.
010100*
010200 01  WS-EOF-SW-IN                 PIC X(01) VALUE 'N'.
010300     88  WS-EOF-IN-NO                 VALUE 'N'.
010400     88  WS-EOF-IN-YES                VALUE 'Y'.
010500*
010600 01  WS-NBR                       PIC 9     VALUE 0.
010700*
010800 01  WS-RUN-DATE-X                PIC X(08) VALUE '19940606'.
010900 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-X.
011000     05  WS-RUN-CCYY               PIC 9(04).
011100     05  WS-RUN-MM                 PIC 9(02).
011200     05  WS-RUN-DD                 PIC 9(02).
011300*
011400 01  WS-BEFORE-IMAGE.
011500     05  WS-BEFORE-GST-TOTAL       PIC S9(9)V99.
011600*
011700 01  WS-SAVE-STATUS-SW            PIC X(01) VALUE 'N'.
011800     88  WS-INVOICE-CHANGED            VALUE 'Y'.
011900*
012000 01  WS-ROLLUP-ACCUM-GRP.
012100     05  WS-ROLLUP-CGST            PIC S9(9)V99 COMP-3 VALUE ZERO.
012200     05  WS-ROLLUP-SGST            PIC S9(9)V99 COMP-3 VALUE ZERO.
012300     05  WS-ROLLUP-IGST            PIC S9(9)V99 COMP-3 VALUE ZERO.
012400 01  WS-ROLLUP-ACCUM-TBL REDEFINES WS-ROLLUP-ACCUM-GRP.
012500     05  WS-ROLLUP-COMPONENT       PIC S9(9)V99 COMP-3
012600                                    OCCURS 3 TIMES.
012700*
012800 01  WS-SUMMARY-COUNTS-GRP.
012900     05  WS-COUNT-READ             PIC S9(7) COMP VALUE ZERO.
013000     05  WS-COUNT-REWRITTEN        PIC S9(7) COMP VALUE ZERO.
013100     05  WS-COUNT-GSTNBR-BAD       PIC S9(7) COMP VALUE ZERO.
013200 01  WS-SUMMARY-COUNTS-TBL REDEFINES WS-SUMMARY-COUNTS-GRP.
013300     05  WS-SUMMARY-COUNT          PIC S9(7) COMP OCCURS 3 TIMES.
013400*
013500 01  WS-SUMMARY-LABELS.
013600     05  FILLER   PIC X(24) VALUE 'INVOICES READ          '.
013700     05  FILLER   PIC X(24) VALUE 'INVOICES GST CHANGED   '.
013800     05  FILLER   PIC X(24) VALUE 'GST NUMBERS BAD SHAPE  '.
013900 01  WS-SUMMARY-LABELS-TBL REDEFINES WS-SUMMARY-LABELS.
014000     05  WS-SUMMARY-LABEL          PIC X(24) OCCURS 3 TIMES.
014100*
014200 01  WS-SUBSCRIPT-WORK.
014300     05  WS-LBL-SUB                PIC S9(4) COMP VALUE ZERO.
014400*
014500 COPY INVRGBI.
014600*
014700 01  GSTC-PARMS.
014800     05  GSTC-FUNCTION             PIC X(1).
014900     05  GSTC-ITEM-AMOUNT          PIC S9(9)V99.
015000     05  GSTC-ITEM-QTY             PIC 9(5).
015100     05  GSTC-ITEM-GST-RATE        PIC 9(2)V9(2).
015200     05  GSTC-TRANSACTION-TYPE     PIC X(12).
015300     05  GSTC-CGST-AMOUNT          PIC S9(9)V99.
015400     05  GSTC-SGST-AMOUNT          PIC S9(9)V99.
015500     05  GSTC-IGST-AMOUNT          PIC S9(9)V99.
015600     05  GSTC-ITEM-TOTAL           PIC S9(9)V99.
015700     05  GSTC-GST-NUMBER           PIC X(15).
015800     05  GSTC-RETURN-CODE          PIC S9(4) COMP.
015900     05  FILLER                    PIC X(04).
016000*
016100 PROCEDURE DIVISION.
016200*
016300 000-MAIN-PARA.
016400*
016500     MOVE SPACE TO WS-INFILE-SW WS-OUTFILE-SW.
016600*
016700     OPEN INPUT INVOICE-INPUT.
016800     IF WS-INFILE-SUCCESS
016900         DISPLAY "GSTBGBI - INVOICE-INPUT OPEN SUCCESSFUL"
017000     ELSE
017100         DISPLAY "GSTBGBI - INVOICE-INPUT OPEN ERROR - "
017200                 WS-INFILE-SW
017300         PERFORM 800-PROGRAM-FAILED
017400     END-IF.
017500*
017600     OPEN OUTPUT INVOICE-FILE.
017700     IF WS-OUTFILE-SUCCESS
017800         DISPLAY "GSTBGBI - INVOICE-FILE OPEN SUCCESSFUL"
017900     ELSE
018000         DISPLAY "GSTBGBI - INVOICE-FILE OPEN ERROR - "
018100                 WS-OUTFILE-SW
018200         PERFORM 800-PROGRAM-FAILED
018300     END-IF.
018400*
018500     READ INVOICE-INPUT INTO INV-RECORD
018600         AT END MOVE 'Y' TO WS-EOF-SW-IN.
018700*
018800     PERFORM 100-PROCESS-PARA
018900         UNTIL WS-EOF-IN-YES.
019000*
019100     PERFORM 900-COMPLETED-OK.
019200*
019300 100-PROCESS-PARA.
019400*
019500     ADD 1 TO WS-COUNT-READ.
019600     MOVE 'N' TO WS-SAVE-STATUS-SW.
019700     MOVE INV-GST-TOTAL TO WS-BEFORE-GST-TOTAL.
019800*
019900     PERFORM 150-PROCESS-ONE-ITEM
020000         VARYING INV-ITEM-IDX FROM 1 BY 1
020100             UNTIL INV-ITEM-IDX > INV-ITEM-COUNT.
020200*
020300     PERFORM 2000-ROLLUP-INVOICE-GST.
020400*
020500     IF INV-GST-TOTAL NOT = WS-BEFORE-GST-TOTAL
020600         SET WS-INVOICE-CHANGED TO TRUE
020700     END-IF.
020800*
020900     MOVE '2'           TO GSTC-FUNCTION.
021000     MOVE INV-COMPANY-GST-NUMBER TO GSTC-GST-NUMBER.
021100     CALL 'GSTCGBI' USING GSTC-PARMS.
021200     IF GSTC-RETURN-CODE NOT = ZERO
021300         ADD 1 TO WS-COUNT-GSTNBR-BAD
021400         DISPLAY "GSTBGBI - GST NUMBER SHAPE BAD - INVOICE "
021500                 INV-NUMBER
021600     END-IF.
021700*
021800*    TS#261 - INVOICE-OUT IS A FULL-FILE REWRITE.  EVERY
021900*    INVOICE READ IS WRITTEN, WHETHER OR NOT ITS GST CHANGED -
022000*    ONLY THE SUMMARY COUNT IS GATED ON WS-INVOICE-CHANGED.
022100*
022200     MOVE INV-RECORD TO INV-OUT-REC.
022300     WRITE INV-OUT-REC.
022400     IF WS-OUTFILE-SUCCESS
022500         IF WS-INVOICE-CHANGED
022600             ADD 1 TO WS-COUNT-REWRITTEN
022700         END-IF
022800     ELSE
022900         DISPLAY "GSTBGBI - WRITE ERROR - " WS-OUTFILE-SW
023000         PERFORM 800-PROGRAM-FAILED
023100     END-IF.
023200*
023300     READ INVOICE-INPUT INTO INV-RECORD
023400         AT END MOVE 'Y' TO WS-EOF-SW-IN.
023500*
023600 150-PROCESS-ONE-ITEM.
023700*
023800     MOVE '1'                  TO GSTC-FUNCTION.
023900     MOVE ITM-AMOUNT (INV-ITEM-IDX)   TO GSTC-ITEM-AMOUNT.
024000     MOVE ITM-QTY (INV-ITEM-IDX)      TO GSTC-ITEM-QTY.
024100     MOVE ITM-GST-RATE (INV-ITEM-IDX) TO GSTC-ITEM-GST-RATE.
024200     MOVE INV-TRANSACTION-TYPE TO GSTC-TRANSACTION-TYPE.
024300*
024400     CALL 'GSTCGBI' USING GSTC-PARMS.
024500*
024600     MOVE GSTC-CGST-AMOUNT TO ITM-CGST-AMT (INV-ITEM-IDX).
024700     MOVE GSTC-SGST-AMOUNT TO ITM-SGST-AMT (INV-ITEM-IDX).
024800     MOVE GSTC-IGST-AMOUNT TO ITM-IGST-AMT (INV-ITEM-IDX).
024900     MOVE GSTC-ITEM-TOTAL  TO ITM-TOTAL-WITH-GST (INV-ITEM-IDX).
025000*
025100 2000-ROLLUP-INVOICE-GST.
025200*
025300*    THE HEADER IS NEVER RECOMPUTED FROM QTY*RATE - ONLY SUMMED
025400*    FROM WHAT 150-PROCESS-ONE-ITEM ALREADY STORED ON EACH ITEM.
025500*
025600     MOVE ZERO TO WS-ROLLUP-ACCUM-GRP.
025700*
025800     PERFORM 2100-ADD-ONE-ITEM-GST
025900         VARYING INV-ITEM-IDX FROM 1 BY 1
026000             UNTIL INV-ITEM-IDX > INV-ITEM-COUNT.
026100*
026200     MOVE WS-ROLLUP-CGST TO INV-GST-CGST-TOTAL.
026300     MOVE WS-ROLLUP-SGST TO INV-GST-SGST-TOTAL.
026400     MOVE WS-ROLLUP-IGST TO INV-GST-IGST-TOTAL.
026500     COMPUTE INV-GST-TOTAL =
026600         INV-GST-CGST-TOTAL + INV-GST-SGST-TOTAL
026700                             + INV-GST-IGST-TOTAL.
026800*
026900 2100-ADD-ONE-ITEM-GST.
027000*
027100     ADD ITM-CGST-AMT (INV-ITEM-IDX) TO WS-ROLLUP-CGST.
027200     ADD ITM-SGST-AMT (INV-ITEM-IDX) TO WS-ROLLUP-SGST.
027300     ADD ITM-IGST-AMT (INV-ITEM-IDX) TO WS-ROLLUP-IGST.
027400*
027500 800-PROGRAM-FAILED.
027600     DISPLAY "GSTBGBI - PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
027700     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
027800     COMPUTE WS-NBR = WS-NBR / WS-NBR.
027900*
028000 900-COMPLETED-OK.
028100*
028200     MOVE WS-COUNT-READ      TO WS-SUMMARY-COUNT (1).
028300     MOVE WS-COUNT-REWRITTEN TO WS-SUMMARY-COUNT (2).
028400     MOVE WS-COUNT-GSTNBR-BAD TO WS-SUMMARY-COUNT (3).
028500*
028600     PERFORM 950-DISPLAY-ONE-COUNT
028700         VARYING WS-LBL-SUB FROM 1 BY 1
028800             UNTIL WS-LBL-SUB > 3.
028900*
029000     CLOSE INVOICE-INPUT INVOICE-FILE.
029100     DISPLAY "GSTBGBI - PROGRAM COMPLETED OK".
029200     STOP RUN.
029300*
029400 950-DISPLAY-ONE-COUNT.
029500*
029600     DISPLAY WS-SUMMARY-LABEL (WS-LBL-SUB) " "
029700             WS-SUMMARY-COUNT (WS-LBL-SUB).
029800*
