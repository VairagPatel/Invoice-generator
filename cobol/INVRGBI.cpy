000100*
000200******************************************************************
000300*
000400* INVRGBI  -  INVOICE HEADER / LINE-ITEM RECORD
000500* SHARED BY GSTBGBI, STUPGBI, OVDUGBI, RMNDGBI AND EXPRGBI FOR
000600* BOTH THE INVOICE-IN AND INVOICE-OUT FILES.  RECORD IS LINE
000700* SEQUENTIAL BECAUSE THE ITEM TABLE VARIES INVOICE TO INVOICE
000800* (OCCURS ... DEPENDING ON INV-ITEM-COUNT) - THERE IS NO FIXED
000900* BLOCK LENGTH ACROSS INVOICES.
001000*
001100* MAINT HISTORY
001200*   1994-06-02 RTB  ORIGINAL CUT FOR THE GST BILLING CONVERSION
001300*   1994-11-14 RTB  ADDED INV-SENT-DATE/INV-PAID-DATE/
001400*                   INV-CANCELLED-DATE - STATUS-TRANSITION
001500*                   VALIDATOR NEEDS A HOME FOR THE STAMP (TS#118)
001600*   1997-01-09 CWK  WIDENED COMPANY-ADDRESS/BILLING-ADDRESS PER
001700*                   ACCOUNTS RECEIVABLE REQUEST (TS#204)
001800*   1999-03-30 RTB  Y2K - CONFIRMED INV-DATE/INV-DUE-DATE ARE
001900*                   4-DIGIT-YEAR ISO TEXT, NO PACKED YY FIELDS
002000*                   ANYWHERE IN THIS COPYBOOK - NO CHANGE NEEDED
002100*
002200******************************************************************
002300*
002400 01  INV-RECORD.
002500*
002600     05  INV-ID                      PIC X(24).
002700     05  INV-NUMBER                  PIC X(20).
002800     05  INV-DATE                    PIC X(10).
002900     05  INV-DUE-DATE                PIC X(10).
003000     05  INV-COMPANY-NAME            PIC X(60).
003100     05  INV-COMPANY-PHONE           PIC X(20).
003200     05  INV-COMPANY-ADDRESS         PIC X(100).
003300     05  INV-BILLING-NAME            PIC X(60).
003400     05  INV-BILLING-PHONE           PIC X(20).
003500     05  INV-BILLING-ADDRESS         PIC X(100).
003600     05  INV-TAX-RATE                PIC S9(3)V99.
003700     05  INV-STATUS                  PIC X(10).
003800         88  INV-STATUS-DRAFT             VALUE 'DRAFT'.
003900         88  INV-STATUS-SENT              VALUE 'SENT'.
004000         88  INV-STATUS-VIEWED            VALUE 'VIEWED'.
004100         88  INV-STATUS-PAID               VALUE 'PAID'.
004200         88  INV-STATUS-OVERDUE           VALUE 'OVERDUE'.
004300         88  INV-STATUS-CANCELLED         VALUE 'CANCELLED'.
004400         88  INV-STATUS-OPEN              VALUE 'SENT' 'VIEWED'.
004500     05  INV-COMPANY-GST-NUMBER      PIC X(15).
004600     05  INV-TRANSACTION-TYPE        PIC X(12).
004700         88  INV-INTRA-STATE              VALUE 'INTRA_STATE'.
004800         88  INV-INTER-STATE               VALUE 'INTER_STATE'.
004900     05  INV-GST-TOTALS-GRP.
005000         10  INV-GST-CGST-TOTAL      PIC S9(9)V99.
005100         10  INV-GST-SGST-TOTAL      PIC S9(9)V99.
005200         10  INV-GST-IGST-TOTAL      PIC S9(9)V99.
005300         10  INV-GST-TOTAL           PIC S9(9)V99.
005400     05  INV-GST-TOTALS-TBL REDEFINES INV-GST-TOTALS-GRP.
005500         10  INV-GST-COMPONENT       PIC S9(9)V99 OCCURS 4 TIMES.
005600     05  INV-SENT-DATE               PIC X(10).
005700     05  INV-PAID-DATE                PIC X(10).
005800     05  INV-CANCELLED-DATE          PIC X(10).
005900     05  INV-ITEM-COUNT               PIC 9(3).
006000     05  INV-ITEM  OCCURS 0 TO 50 TIMES
006100                   DEPENDING ON INV-ITEM-COUNT
006200                   INDEXED BY INV-ITEM-IDX.
006300         10  ITM-NAME                PIC X(40).
006400         10  ITM-QTY                 PIC 9(5).
006500         10  ITM-AMOUNT              PIC S9(9)V99.
006600         10  ITM-GST-RATE            PIC 9(2)V9(2).
006700         10  ITM-GST-AMTS-GRP.
006800             15  ITM-CGST-AMT        PIC S9(9)V99.
006900             15  ITM-SGST-AMT        PIC S9(9)V99.
007000             15  ITM-IGST-AMT        PIC S9(9)V99.
007100         10  ITM-GST-AMTS-TBL REDEFINES ITM-GST-AMTS-GRP.
007200             15  ITM-GST-AMT-ENTRY   PIC S9(9)V99 OCCURS 3 TIMES.
007300         10  ITM-TOTAL-WITH-GST      PIC S9(9)V99.
007400         10  FILLER                  PIC X(02).
007500     05  INV-REMINDER-FLAGS-GRP.
007600         10  INV-REMINDER-2DAY-SENT       PIC X.
007700             88  INV-2DAY-WAS-SENT             VALUE 'Y'.
007800         10  INV-REMINDER-DUEDATE-SENT    PIC X.
007900             88  INV-DUEDATE-WAS-SENT          VALUE 'Y'.
008000         10  INV-REMINDER-OVERDUE-SENT    PIC X.
008100             88  INV-OVERDUE-WAS-SENT          VALUE 'Y'.
008200     05  INV-REMINDER-FLAGS-TBL REDEFINES INV-REMINDER-FLAGS-GRP.
008300         10  INV-REMINDER-FLAG        PIC X OCCURS 3 TIMES.
008400     05  FILLER                       PIC X(25).
008500*
